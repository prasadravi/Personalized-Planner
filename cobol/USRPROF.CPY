000100*----------------------------------------------------------------*
000200*    USRPROF  --  USER-PROFILE-RECORD LAYOUT                    *
000300*    ONE RECORD PER RUN.  THE SOLE INPUT TO THE WEEKLY PLANNER.  *
000400*    SHARED BY WKPLNGEN (AS THE FD/WS IMAGE) AND BY THE WRKOSEL  *
000500*    / MEALSEL SUBPROGRAMS (VIA LINKAGE) FOR THE FLAG FIELDS.    *
000600*----------------------------------------------------------------*
000700 01  WS-UPR-RECORD.
000800     05  WS-UPR-NAME                  PIC X(30).
000900     05  WS-UPR-AGE                    PIC 9(03).
001000     05  WS-UPR-SEX                    PIC X(06).
001100         88  WS-UPR-SEX-MALE               VALUE 'MALE  '.
001200         88  WS-UPR-SEX-FEMALE             VALUE 'FEMALE'.
001300     05  WS-UPR-HEIGHT-CM              PIC 9(03)V9(01).
001400     05  WS-UPR-HEIGHT-R REDEFINES WS-UPR-HEIGHT-CM.
001500         10  WS-UPR-HEIGHT-WHOLE           PIC 9(03).
001600         10  WS-UPR-HEIGHT-TENTH           PIC 9(01).
001700     05  WS-UPR-WEIGHT-KG              PIC 9(03)V9(01).
001800     05  WS-UPR-WEIGHT-R REDEFINES WS-UPR-WEIGHT-KG.
001900         10  WS-UPR-WEIGHT-WHOLE           PIC 9(03).
002000         10  WS-UPR-WEIGHT-TENTH           PIC 9(01).
002100     05  WS-UPR-ACTIVITY-LEVEL         PIC X(11).
002200     05  WS-UPR-EXPERIENCE             PIC X(12).
002300     05  WS-UPR-GOAL                   PIC X(11).
002400     05  WS-UPR-DIET-VEGETARIAN        PIC X(01).
002500         88  WS-UPR-IS-VEGETARIAN          VALUE 'Y'.
002600     05  WS-UPR-DIET-VEGAN             PIC X(01).
002700         88  WS-UPR-IS-VEGAN               VALUE 'Y'.
002800     05  WS-UPR-DIET-LACTOSE-FREE      PIC X(01).
002900         88  WS-UPR-IS-LACTOSE-FREE        VALUE 'Y'.
003000     05  WS-UPR-DIET-GLUTEN-FREE       PIC X(01).
003100         88  WS-UPR-IS-GLUTEN-FREE         VALUE 'Y'.
003200     05  WS-UPR-DIET-HALAL             PIC X(01).
003300         88  WS-UPR-IS-HALAL               VALUE 'Y'.
003400     05  WS-UPR-ALLERGIES              PIC X(80).
003500     05  WS-UPR-DISLIKED-INGREDIENTS   PIC X(80).
003600     05  WS-UPR-PREFERRED-CUISINES     PIC X(80).
003700     05  WS-UPR-HAS-GYM                PIC X(01).
003800         88  WS-UPR-HAS-A-GYM              VALUE 'Y'.
003900     05  WS-UPR-HAS-DUMBBELLS          PIC X(01).
004000         88  WS-UPR-HAS-SOME-DUMBBELLS     VALUE 'Y'.
004100     05  WS-UPR-HAS-RESISTANCE-BANDS   PIC X(01).
004200         88  WS-UPR-HAS-SOME-BANDS         VALUE 'Y'.
004300     05  WS-UPR-HAS-YOGA-MAT           PIC X(01).
004400     05  WS-UPR-CAN-RUN-OUTSIDE        PIC X(01).
004500     05  WS-UPR-WORKOUT-DAYS-PER-WK    PIC 9(01).
004600     05  WS-UPR-MINUTES-PER-WORKOUT    PIC 9(03).
004700     05  WS-UPR-DAILY-FOOD-BUDGET      PIC 9(05)V9(02).
004800     05  WS-UPR-BUDGET-R REDEFINES WS-UPR-DAILY-FOOD-BUDGET.
004900         10  WS-UPR-BUDGET-WHOLE           PIC 9(05).
005000         10  WS-UPR-BUDGET-CENTS           PIC 9(02).
005100     05  WS-UPR-REGION                 PIC X(20).
005200     05  FILLER                        PIC X(10) VALUE SPACES.
