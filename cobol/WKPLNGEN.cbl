000100******************************************************************
000200*    AUTHOR:       D. OKAFOR                                    *
000300*    INSTALLATION: MIDLAND STATE DP CENTER                      *
000400*    DATE-WRITTEN: 03/11/1987                                    *
000500*    DATE-COMPILED:                                              *
000600*    SECURITY:     UNCLASSIFIED                                  *
000700*----------------------------------------------------------------*
000800*    WKPLNGEN -- MIDLAND STATE EMPLOYEE WELLNESS PROGRAM.  MAIN   *
000900*    DRIVER FOR THE WEEKLY WORKOUT-AND-DIET PLANNER RUN.  READS   *
001000*    ONE EMPLOYEE PROFILE, THE EXERCISE AND MEAL REFERENCE        *
001100*    CATALOGS, BUILDS THE SEVEN-DAY PLAN (CALLING WRKOSEL AND     *
001200*    MEALSEL FOR EACH DAY) AND PRINTS THE WEEKLY-PLAN-REPORT AND  *
001300*    THE SHOPPING-LIST-REPORT.                                   *
001400*----------------------------------------------------------------*
001500*    CHANGE LOG                                                  *
001600*    03/11/1987  DOK  ORIGINAL PROGRAM, HEALTH FAIR FOLLOW-UP     *
001700*                     PLANNER, REQUEST WL-014.                   *
001800*    09/22/1988  DOK  HOME-EQUIPMENT QUESTIONS ADDED TO THE       *
001900*                     INTAKE FORM, WL-038.                       *
002000*    02/14/1990  RJP  REGION FIELD ADDED FOR THE CUISINE FALLBACK *
002100*                     RULE, WL-077.                               *
002200*    11/30/1991  RJP  SHOPPING LIST REPORT SPLIT OUT OF THE MEAL  *
002300*                     SECTION INTO ITS OWN REPORT, WL-095.        *
002400*    06/05/1993  CMH  WKPLNGEN NOW GENERATES THE RANDOM-DRAW SEED  *
002500*                     AND PASSES IT TO WRKOSEL ON EACH CALL, TO    *
002600*                     MATCH THE NEW LEHMER GENERATOR THERE (SEE    *
002700*                     WRKOSEL WL-121).                             *
002800*    01/18/1996  CMH  RANDOM-DRAW SEED THREADED ACROSS THE DAY     *
002900*                     LOOP SO REST DAYS NO LONGER SHIFT THE DRAW  *
003000*                     SEQUENCE, WL-143.                           *
003100*    08/30/1999  TKO  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN      *
003200*                     THIS RUN, NO CHANGE REQUIRED.  WL-166.      *
003300*    04/02/2001  TKO  DAILY-BUDGET CLAMP REMOVED FROM HERE --      *
003400*                     BUDGET IS NOW PASSED TO MEALSEL UNCHANGED    *
003500*                     AND CLAMPED THERE, WL-179.                  *
003600*----------------------------------------------------------------*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. WKPLNGEN.
003900 AUTHOR. D. OKAFOR.
004000 INSTALLATION. MIDLAND STATE DP CENTER.
004100 DATE-WRITTEN. 03/11/1987.
004200 DATE-COMPILED.
004300 SECURITY. UNCLASSIFIED.
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. MIDLAND-3090.
004800 OBJECT-COMPUTER. MIDLAND-3090.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS WS-LOWER-CLASS IS 'a' THRU 'z'
005200     UPSI-0 IS WS-WKPLNGEN-TRACE-SWITCH.
005300*----------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT UPR-PROFILE   ASSIGN TO UPRPROF
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-UPR-STATUS.
005900     SELECT EXC-CATALOG   ASSIGN TO EXCATLG
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-EXC-STATUS.
006200     SELECT ML-CATALOG    ASSIGN TO MLCATLG
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-ML-STATUS.
006500     SELECT WK-PLAN-RPT   ASSIGN TO WKPLNRPT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-WKR-STATUS.
006800     SELECT SHOP-LIST-RPT ASSIGN TO SHOPLRPT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-SHP-STATUS.
007100*----------------------------------------------------------------*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*----------------------------------------------------------------*
007500 FD  UPR-PROFILE
007600     LABEL RECORDS ARE STANDARD.
007700     COPY USRPROF.
007800*----------------------------------------------------------------*
007900 FD  EXC-CATALOG
008000     LABEL RECORDS ARE STANDARD.
008100 01  WS-EXC-CATALOG-LINE                PIC X(72).
008200*----------------------------------------------------------------*
008300 FD  ML-CATALOG
008400     LABEL RECORDS ARE STANDARD.
008500 01  WS-ML-CATALOG-LINE                 PIC X(153).
008600*----------------------------------------------------------------*
008700 FD  WK-PLAN-RPT
008800     LABEL RECORDS ARE STANDARD.
008900 01  WS-SAL-WK-PLAN-RPT                 PIC X(132).
009000*----------------------------------------------------------------*
009100 FD  SHOP-LIST-RPT
009200     LABEL RECORDS ARE STANDARD.
009300 01  WS-SAL-SHOP-LIST-RPT                PIC X(50).
009400*----------------------------------------------------------------*
009500 WORKING-STORAGE SECTION.
009600*----------------------------------------------------------------*
009700*    FILE STATUS FIELDS                                          *
009800*----------------------------------------------------------------*
009900 01  WS-FILE-STATUSES.
010000     05  FS-UPR-STATUS                PIC X(02).
010100         88  FS-UPR-OK                     VALUE '00'.
010200         88  FS-UPR-EOF                     VALUE '10'.
010300     05  FS-EXC-STATUS                PIC X(02).
010400         88  FS-EXC-OK                     VALUE '00'.
010500         88  FS-EXC-EOF                     VALUE '10'.
010600     05  FS-ML-STATUS                 PIC X(02).
010700         88  FS-ML-OK                      VALUE '00'.
010800         88  FS-ML-EOF                     VALUE '10'.
010900     05  FS-WKR-STATUS                PIC X(02).
011000         88  FS-WKR-OK                     VALUE '00'.
011100     05  FS-SHP-STATUS                PIC X(02).
011200         88  FS-SHP-OK                     VALUE '00'.
011300     05  FILLER                       PIC X(02) VALUE SPACES.
011400
011500*----------------------------------------------------------------*
011600*    PER-DAY REST/WORKOUT FLAGS AND THE FOUR FIXED PATTERNS.      *
011700*----------------------------------------------------------------*
011800 01  WS-DAY-REST-FLAGS.
011900     05  WS-DRF-FLAG OCCURS 7 TIMES     PIC X(01).
012000     05  FILLER                        PIC X(03) VALUE SPACES.
012100
012200 01  WS-REST-DAY-PATTERN.
012300     05  WS-RDP-ROW OCCURS 4 TIMES      PIC X(07).
012400     05  FILLER                        PIC X(04) VALUE SPACES.
012500
012600*----------------------------------------------------------------*
012700*    THE SEVEN-DAY RESULT TABLES.  LAYOUT OF EACH DAY SLOT        *
012800*    MATCHES WS-DAY-WORKOUT-OUT / WS-DAY-MEAL-OUT (COPY WKPLAN)   *
012900*    FIELD FOR FIELD SO THE WHOLE-DAY MOVE BELOW LINES UP.        *
013000*----------------------------------------------------------------*
013100 01  WS-WEEK-WORKOUT-TABLE.
013200     05  WS-WWT-DAY OCCURS 7 TIMES.
013300         10  WS-WWT-COUNT                PIC 9(02) COMP.
013400         10  WS-WWT-TOTAL-MINUTES         PIC 9(03) COMP.
013500         10  WS-WWT-ENTRY OCCURS 11 TIMES.
013600             15  WS-WWT-NAME               PIC X(24).
013700             15  WS-WWT-MUSCLE-GRP         PIC X(10).
013800             15  WS-WWT-REQUIRED           PIC X(10).
013900             15  WS-WWT-INTENSITY          PIC X(08).
014000             15  WS-WWT-EST-MINUTES        PIC 9(02).
014100     05  FILLER                       PIC X(06) VALUE SPACES.
014200
014300 01  WS-WEEK-MEAL-TABLE.
014400     05  WS-WMT-DAY OCCURS 7 TIMES.
014500         10  WS-WMT-COUNT                 PIC 9(02) COMP.
014600         10  WS-WMT-ENTRY OCCURS 30 TIMES.
014700             15  WS-WMT-NAME               PIC X(28).
014800             15  WS-WMT-CUISINE            PIC X(16).
014900             15  WS-WMT-CALORIES           PIC 9(04).
015000             15  WS-WMT-PROTEIN            PIC 9(03).
015100             15  WS-WMT-CARBS              PIC 9(03).
015200             15  WS-WMT-FAT                PIC 9(03).
015300             15  WS-WMT-COST               PIC 9(04)V9(02).
015400             15  WS-WMT-INGREDIENTS        PIC X(80).
015500         10  WS-WMT-TOTAL-CAL              PIC 9(04).
015600         10  WS-WMT-TOTAL-PROTEIN          PIC 9(03).
015700         10  WS-WMT-TOTAL-CARBS            PIC 9(03).
015800         10  WS-WMT-TOTAL-FAT              PIC 9(03).
015900         10  WS-WMT-DAY-COST               PIC 9(05)V9(02).
016000     05  FILLER                        PIC X(06) VALUE SPACES.
016100
016200*----------------------------------------------------------------*
016300*    SHOPPING LIST -- DISTINCT INGREDIENT NAMES, ASCENDING.       *
016400*----------------------------------------------------------------*
016500 01  WS-SHOP-LIST-TABLE.
016600     05  WS-SHL-COUNT                 PIC 9(03) COMP.
016700     05  WS-SHL-ENTRY OCCURS 80 TIMES INDEXED BY WS-SHL-IDX.
016800         10  WS-SHL-NAME                  PIC X(10).
016900         10  WS-SHL-QTY                   PIC 9(03) COMP.
017000     05  FILLER                       PIC X(05) VALUE SPACES.
017100
017200*----------------------------------------------------------------*
017300*    SCRATCH SLOT USED BY THE INSERTION SORT BELOW -- KEPT        *
017400*    SEPARATE FROM WS-SHL-ENTRY SO THE SORT NEVER REACHES PAST    *
017500*    THE 80-ROW TABLE BOUND.                                     *
017600*----------------------------------------------------------------*
017700 01  WS-SHL-SCRATCH.
017800     05  WS-SHL-SCR-NAME              PIC X(10).
017900     05  WS-SHL-SCR-QTY               PIC 9(03) COMP.
018000     05  FILLER                       PIC X(05) VALUE SPACES.
018100
018200*----------------------------------------------------------------*
018300*    INGREDIENT-TOKEN WORK AREA FOR SHOPPING-LIST AGGREGATION.    *
018400*----------------------------------------------------------------*
018500 01  WS-AGG-TOKENS.
018600     05  WS-AGG-COUNT                 PIC 9(02) COMP.
018700     05  WS-AGG-TOKEN OCCURS 8 TIMES   PIC X(10).
018800     05  FILLER                       PIC X(05) VALUE SPACES.
018900
019000*----------------------------------------------------------------*
019100*    CSV TOKEN TABLES BUILT FROM THE PROFILE'S FREE-TEXT FIELDS,  *
019200*    PASSED TO MEALSEL ON EVERY CALL.                             *
019300*----------------------------------------------------------------*
019400 01  WS-ALLERGY-TOKENS.
019500     05  WS-ALG-COUNT                 PIC 9(02) COMP.
019600     05  WS-ALG-TOKEN OCCURS 20 TIMES  PIC X(20).
019700     05  FILLER                       PIC X(05) VALUE SPACES.
019800
019900 01  WS-DISLIKE-TOKENS.
020000     05  WS-DIS-COUNT                 PIC 9(02) COMP.
020100     05  WS-DIS-TOKEN OCCURS 20 TIMES  PIC X(20).
020200     05  FILLER                       PIC X(05) VALUE SPACES.
020300
020400 01  WS-CUISINE-TOKENS.
020500     05  WS-CUI-COUNT                 PIC 9(02) COMP.
020600     05  WS-CUI-TOKEN OCCURS 10 TIMES  PIC X(20).
020700     05  FILLER                       PIC X(05) VALUE SPACES.
020800
020900*----------------------------------------------------------------*
021000*    CALL-LINKAGE BUILD AREAS -- LAYOUT MUST MATCH LK-WKO-IN IN   *
021100*    WRKOSEL AND LK-MLS-IN IN MEALSEL, FIELD FOR FIELD.           *
021200*----------------------------------------------------------------*
021300 01  WS-WKO-CALL-IN.
021400     05  WS-WCI-HAS-GYM                PIC X(01).
021500     05  WS-WCI-HAS-DUMBBELLS          PIC X(01).
021600     05  WS-WCI-HAS-BANDS              PIC X(01).
021700     05  WS-WCI-EXPERIENCE             PIC X(12).
021800     05  WS-WCI-MINUTES-PER-WORKOUT    PIC 9(03).
021900     05  FILLER                       PIC X(05) VALUE SPACES.
022000
022100 01  WS-MLS-CALL-IN.
022200     05  WS-MCI-VEGETARIAN             PIC X(01).
022300     05  WS-MCI-VEGAN                  PIC X(01).
022400     05  WS-MCI-LACTOSE-FREE           PIC X(01).
022500     05  WS-MCI-GLUTEN-FREE            PIC X(01).
022600     05  WS-MCI-HALAL                  PIC X(01).
022700     05  WS-MCI-ALLERGY-COUNT          PIC 9(02) COMP.
022800     05  WS-MCI-ALLERGY-TOKEN OCCURS 20 TIMES PIC X(20).
022900     05  WS-MCI-DISLIKE-COUNT          PIC 9(02) COMP.
023000     05  WS-MCI-DISLIKE-TOKEN OCCURS 20 TIMES PIC X(20).
023100     05  WS-MCI-CUISINE-COUNT          PIC 9(02) COMP.
023200     05  WS-MCI-CUISINE-TOKEN OCCURS 10 TIMES PIC X(20).
023300     05  WS-MCI-REGION                 PIC X(20).
023400     05  WS-MCI-TARGET-CAL             PIC 9(04).
023500     05  WS-MCI-BUDGET                 PIC 9(05)V9(02).
023600     05  FILLER                       PIC X(05) VALUE SPACES.
023700
023800 77  WS-RND-SEED-CURRENT               PIC 9(10) COMP VALUE 42.
023900
024000*----------------------------------------------------------------*
024100*    CALORIE-TARGET WORK FIELDS                                  *
024200*----------------------------------------------------------------*
024300 77  WS-SEX-CONST                      PIC S9(04) COMP VALUE ZERO.
024400 77  WS-BMR                            PIC S9(07)V9(04) COMP
024500                                           VALUE ZERO.
024600 77  WS-AF                             PIC 9(01)V9(03) COMP
024700                                           VALUE ZERO.
024800 77  WS-TDEE                           PIC S9(07)V9(04) COMP
024900                                           VALUE ZERO.
025000 77  WS-GOAL-ADJ                       PIC S9(04) COMP VALUE ZERO.
025100 77  WS-TARGET-RAW                     PIC S9(07) COMP VALUE ZERO.
025200 77  WS-TARGET-CAL                     PIC 9(04) VALUE ZERO.
025300 77  WS-WEEKLY-TARGET-CAL              PIC 9(05) VALUE ZERO.
025400 77  WS-WEEKLY-BUDGET                  PIC 9(06)V9(02) VALUE ZERO.
025500 77  WS-WEEKLY-COST                    PIC 9(06)V9(02) VALUE ZERO.
025600
025700*----------------------------------------------------------------*
025800*    GENERAL LOOP / SUBSCRIPT WORK (ALL COMP)                    *
025900*----------------------------------------------------------------*
026000 77  WS-DAY-NUM                        PIC 9(01) COMP VALUE ZERO.
026100 77  WS-PAT-ROW                        PIC 9(01) COMP VALUE ZERO.
026200 77  WS-I                              PIC 9(02) COMP VALUE ZERO.
026300 77  WS-J                              PIC 9(02) COMP VALUE ZERO.
026400 77  WS-K                              PIC 9(02) COMP VALUE ZERO.
026500 77  WS-SEQ                            PIC 9(02) COMP VALUE ZERO.
026600 77  WS-LOOKUP-SLOT                    PIC 9(03) COMP VALUE ZERO.
026700 77  WS-FOUND-SW                       PIC X(01) VALUE 'N'.
026800     88  WS-TOKEN-FOUND                    VALUE 'Y'.
026900 77  WS-INS-SLOT                       PIC 9(03) COMP VALUE ZERO.
027000
027100*----------------------------------------------------------------*
027200*    ALTERNATE (FLAT) VIEW OF THE WEEKLY-BUDGET FIELD, CARRIED    *
027300*    OVER FROM THE OLD STATEMENT-TOTALS ROUTINE TO SUPPORT A      *
027400*    QUICK DOLLARS/CENTS TRACE UNDER THE UPSI-0 SWITCH.           *
027500*----------------------------------------------------------------*
027600 01  WS-WKBUDGET-GROUP.
027700     05  WS-WKBUDGET-COPY              PIC 9(06)V9(02).
027800     05  FILLER                        PIC X(05) VALUE SPACES.
027900 01  WS-WKBUDGET-R REDEFINES WS-WKBUDGET-GROUP.
028000     05  WS-WKBUDGET-WHOLE             PIC 9(06).
028100     05  WS-WKBUDGET-CENTS             PIC 9(02).
028200     05  FILLER                        PIC X(05) VALUE SPACES.
028300
028400*----------------------------------------------------------------*
028500     COPY EXCAT.
028600     COPY MLCAT.
028700     COPY WKPLAN.
028800     COPY WEEKRPT.
028900*----------------------------------------------------------------*
029000 PROCEDURE DIVISION.
029100*----------------------------------------------------------------*
029200     PERFORM 1000-INITIALIZE-RUN  THRU 1000-INITIALIZE-RUN-FIN.
029300     PERFORM 2000-PROCESS-RUN     THRU 2000-PROCESS-RUN-FIN.
029400     PERFORM 3000-PRINT-REPORTS   THRU 3000-PRINT-REPORTS-FIN.
029500     PERFORM 4000-FINALIZE-PROGRAM THRU 4000-FINALIZE-PROGRAM-FIN.
029600
029700     STOP RUN.
029800*----------------------------------------------------------------*
029900 1000-INITIALIZE-RUN.
030000
030100     PERFORM 1100-OPEN-FILES             THRU 1100-OPEN-FILES-FIN.
030200     PERFORM 1200-INITIALIZE-VARIABLES
030300             THRU 1200-INITIALIZE-VARIABLES-FIN.
030400     PERFORM 1300-LOAD-EXERCISE-CATALOG
030500             THRU 1300-LOAD-EXERCISE-CATALOG-FIN.
030600     PERFORM 1400-LOAD-MEAL-CATALOG
030700             THRU 1400-LOAD-MEAL-CATALOG-FIN.
030800     PERFORM 1500-READ-USER-PROFILE
030900             THRU 1500-READ-USER-PROFILE-FIN.
031000
031100 1000-INITIALIZE-RUN-FIN.
031200     EXIT.
031300*----------------------------------------------------------------*
031400 1100-OPEN-FILES.
031500
031600     OPEN INPUT UPR-PROFILE.
031700     IF NOT FS-UPR-OK
031800         DISPLAY 'WKPLNGEN - UPR-PROFILE OPEN FAILED, STATUS '
031900             FS-UPR-STATUS
032000         STOP RUN
032100     END-IF.
032200
032300     OPEN INPUT EXC-CATALOG.
032400     IF NOT FS-EXC-OK
032500         DISPLAY 'WKPLNGEN - EXC-CATALOG OPEN FAILED, STATUS '
032600             FS-EXC-STATUS
032700         STOP RUN
032800     END-IF.
032900
033000     OPEN INPUT ML-CATALOG.
033100     IF NOT FS-ML-OK
033200         DISPLAY 'WKPLNGEN - ML-CATALOG OPEN FAILED, STATUS '
033300             FS-ML-STATUS
033400         STOP RUN
033500     END-IF.
033600
033700     OPEN OUTPUT WK-PLAN-RPT.
033800     IF NOT FS-WKR-OK
033900         DISPLAY 'WKPLNGEN - WK-PLAN-RPT OPEN FAILED, STATUS '
034000             FS-WKR-STATUS
034100         STOP RUN
034200     END-IF.
034300
034400     OPEN OUTPUT SHOP-LIST-RPT.
034500     IF NOT FS-SHP-OK
034600         DISPLAY 'WKPLNGEN - SHOP-LIST-RPT OPEN FAILED, STATUS '
034700             FS-SHP-STATUS
034800         STOP RUN
034900     END-IF.
035000
035100 1100-OPEN-FILES-FIN.
035200     EXIT.
035300*----------------------------------------------------------------*
035400 1200-INITIALIZE-VARIABLES.
035500
035600     INITIALIZE WS-DAY-REST-FLAGS WS-WEEK-WORKOUT-TABLE
035700               WS-WEEK-MEAL-TABLE WS-SHOP-LIST-TABLE
035800               WS-ALLERGY-TOKENS WS-DISLIKE-TOKENS
035900               WS-CUISINE-TOKENS.
036000     MOVE ZERO TO WS-WEEKLY-COST.
036100     MOVE 42 TO WS-RND-SEED-CURRENT.
036200
036300     MOVE '1010100' TO WS-RDP-ROW(1).
036400     MOVE '1010101' TO WS-RDP-ROW(2).
036500     MOVE '1011010' TO WS-RDP-ROW(3).
036600     MOVE '1110110' TO WS-RDP-ROW(4).
036700
036800 1200-INITIALIZE-VARIABLES-FIN.
036900     EXIT.
037000*----------------------------------------------------------------*
037100 1300-LOAD-EXERCISE-CATALOG.
037200
037300     SET WS-EXC-IDX TO ZERO.
037400     PERFORM 1310-READ-ONE-EXERCISE THRU 1310-READ-ONE-EXERCISE-FIN
037500             UNTIL FS-EXC-EOF.
037600
037700 1300-LOAD-EXERCISE-CATALOG-FIN.
037800     EXIT.
037900*----------------------------------------------------------------*
038000 1310-READ-ONE-EXERCISE.
038100
038200     READ EXC-CATALOG INTO WS-EXC-FILE-REC
038300         AT END
038400             MOVE '10' TO FS-EXC-STATUS
038500         NOT AT END
038600             SET WS-EXC-IDX UP BY 1
038700             MOVE WS-EXC-FR-NAME        TO WS-EXC-NAME(WS-EXC-IDX)
038800             MOVE WS-EXC-FR-MUSCLE-GRP  TO
038900                      WS-EXC-MUSCLE-GRP(WS-EXC-IDX)
039000             MOVE WS-EXC-FR-REQUIRED    TO
039100                      WS-EXC-REQUIRED(WS-EXC-IDX)
039200             MOVE WS-EXC-FR-INTENSITY   TO
039300                      WS-EXC-INTENSITY(WS-EXC-IDX)
039400             MOVE WS-EXC-FR-EST-MINUTES TO
039500                      WS-EXC-EST-MINUTES(WS-EXC-IDX)
039600             MOVE WS-EXC-FR-LEVEL       TO WS-EXC-LEVEL(WS-EXC-IDX)
039700             MOVE WS-EXC-FR-OUTDOORS    TO
039800                      WS-EXC-OUTDOORS(WS-EXC-IDX)
039900     END-READ.
040000
040100 1310-READ-ONE-EXERCISE-FIN.
040200     EXIT.
040300*----------------------------------------------------------------*
040400 1400-LOAD-MEAL-CATALOG.
040500
040600     SET WS-ML-IDX TO ZERO.
040700     PERFORM 1410-READ-ONE-MEAL THRU 1410-READ-ONE-MEAL-FIN
040800             UNTIL FS-ML-EOF.
040900
041000 1400-LOAD-MEAL-CATALOG-FIN.
041100     EXIT.
041200*----------------------------------------------------------------*
041300 1410-READ-ONE-MEAL.
041400
041500     READ ML-CATALOG INTO WS-ML-FILE-REC
041600         AT END
041700             MOVE '10' TO FS-ML-STATUS
041800         NOT AT END
041900             SET WS-ML-IDX UP BY 1
042000             MOVE WS-ML-FR-NAME          TO WS-ML-NAME(WS-ML-IDX)
042100             MOVE WS-ML-FR-CUISINE       TO
042200                      WS-ML-CUISINE(WS-ML-IDX)
042300             MOVE WS-ML-FR-VEGETARIAN    TO
042400                      WS-ML-VEGETARIAN(WS-ML-IDX)
042500             MOVE WS-ML-FR-VEGAN         TO WS-ML-VEGAN(WS-ML-IDX)
042600             MOVE WS-ML-FR-CALORIES      TO
042700                      WS-ML-CALORIES(WS-ML-IDX)
042800             MOVE WS-ML-FR-PROTEIN       TO
042900                      WS-ML-PROTEIN(WS-ML-IDX)
043000             MOVE WS-ML-FR-CARBS         TO WS-ML-CARBS(WS-ML-IDX)
043100             MOVE WS-ML-FR-FAT           TO WS-ML-FAT(WS-ML-IDX)
043200             MOVE WS-ML-FR-COST          TO WS-ML-COST(WS-ML-IDX)
043300             MOVE WS-ML-FR-HALAL         TO WS-ML-HALAL(WS-ML-IDX)
043400             MOVE WS-ML-FR-LACTOSE-FREE  TO
043500                      WS-ML-LACTOSE-FREE(WS-ML-IDX)
043600             MOVE WS-ML-FR-GLUTEN-FREE   TO
043700                      WS-ML-GLUTEN-FREE(WS-ML-IDX)
043800             MOVE WS-ML-FR-INGREDIENTS   TO
043900                      WS-ML-INGREDIENTS(WS-ML-IDX)
044000     END-READ.
044100
044200 1410-READ-ONE-MEAL-FIN.
044300     EXIT.
044400*----------------------------------------------------------------*
044500 1500-READ-USER-PROFILE.
044600
044700     READ UPR-PROFILE
044800         AT END
044900             DISPLAY 'WKPLNGEN - NO USER PROFILE RECORD PRESENT'
045000             STOP RUN
045100     END-READ.
045200
045300     PERFORM 1550-SPLIT-CSV-FIELDS THRU 1550-SPLIT-CSV-FIELDS-FIN.
045400
045500 1500-READ-USER-PROFILE-FIN.
045600     EXIT.
045700*----------------------------------------------------------------*
045800 1550-SPLIT-CSV-FIELDS.
045900
046000     MOVE ZERO TO WS-ALG-COUNT.
046100     UNSTRING WS-UPR-ALLERGIES DELIMITED BY ','
046200         INTO WS-ALG-TOKEN(1)  WS-ALG-TOKEN(2)  WS-ALG-TOKEN(3)
046300              WS-ALG-TOKEN(4)  WS-ALG-TOKEN(5)  WS-ALG-TOKEN(6)
046400              WS-ALG-TOKEN(7)  WS-ALG-TOKEN(8)  WS-ALG-TOKEN(9)
046500              WS-ALG-TOKEN(10) WS-ALG-TOKEN(11) WS-ALG-TOKEN(12)
046600              WS-ALG-TOKEN(13) WS-ALG-TOKEN(14) WS-ALG-TOKEN(15)
046700              WS-ALG-TOKEN(16) WS-ALG-TOKEN(17) WS-ALG-TOKEN(18)
046800              WS-ALG-TOKEN(19) WS-ALG-TOKEN(20)
046900         TALLYING IN WS-ALG-COUNT.
047000     INSPECT WS-ALLERGY-TOKENS
047100         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
047200                 TO 'abcdefghijklmnopqrstuvwxyz'.
047300
047400     MOVE ZERO TO WS-DIS-COUNT.
047500     UNSTRING WS-UPR-DISLIKED-INGREDIENTS DELIMITED BY ','
047600         INTO WS-DIS-TOKEN(1)  WS-DIS-TOKEN(2)  WS-DIS-TOKEN(3)
047700              WS-DIS-TOKEN(4)  WS-DIS-TOKEN(5)  WS-DIS-TOKEN(6)
047800              WS-DIS-TOKEN(7)  WS-DIS-TOKEN(8)  WS-DIS-TOKEN(9)
047900              WS-DIS-TOKEN(10) WS-DIS-TOKEN(11) WS-DIS-TOKEN(12)
048000              WS-DIS-TOKEN(13) WS-DIS-TOKEN(14) WS-DIS-TOKEN(15)
048100              WS-DIS-TOKEN(16) WS-DIS-TOKEN(17) WS-DIS-TOKEN(18)
048200              WS-DIS-TOKEN(19) WS-DIS-TOKEN(20)
048300         TALLYING IN WS-DIS-COUNT.
048400     INSPECT WS-DISLIKE-TOKENS
048500         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
048600                 TO 'abcdefghijklmnopqrstuvwxyz'.
048700
048800     MOVE ZERO TO WS-CUI-COUNT.
048900     UNSTRING WS-UPR-PREFERRED-CUISINES DELIMITED BY ','
049000         INTO WS-CUI-TOKEN(1) WS-CUI-TOKEN(2) WS-CUI-TOKEN(3)
049100              WS-CUI-TOKEN(4) WS-CUI-TOKEN(5) WS-CUI-TOKEN(6)
049200              WS-CUI-TOKEN(7) WS-CUI-TOKEN(8) WS-CUI-TOKEN(9)
049300              WS-CUI-TOKEN(10)
049400         TALLYING IN WS-CUI-COUNT.
049500
049600 1550-SPLIT-CSV-FIELDS-FIN.
049700     EXIT.
049800*----------------------------------------------------------------*
049900 2000-PROCESS-RUN.
050000
050100     PERFORM 2100-COMPUTE-TARGET-CALORIES
050200             THRU 2100-COMPUTE-TARGET-CALORIES-FIN.
050300
050400     COMPUTE WS-WEEKLY-TARGET-CAL = WS-TARGET-CAL * 7.
050500     COMPUTE WS-WEEKLY-BUDGET = WS-UPR-DAILY-FOOD-BUDGET * 7.
050600
050700     PERFORM 2300-DETERMINE-REST-DAY-PATTERN
050800             THRU 2300-DETERMINE-REST-DAY-PATTERN-FIN.
050900
051000     PERFORM 2400-PROCESS-EACH-DAY THRU 2400-PROCESS-EACH-DAY-FIN
051100             VARYING WS-DAY-NUM FROM 1 BY 1 UNTIL WS-DAY-NUM > 7.
051200
051300     PERFORM 2500-COMPUTE-WEEKLY-COST
051400             THRU 2500-COMPUTE-WEEKLY-COST-FIN.
051500     PERFORM 2600-AGGREGATE-SHOPPING-LIST
051600             THRU 2600-AGGREGATE-SHOPPING-LIST-FIN.
051700     PERFORM 2700-SORT-SHOPPING-LIST
051800             THRU 2700-SORT-SHOPPING-LIST-FIN.
051900
052000 2000-PROCESS-RUN-FIN.
052100     EXIT.
052200*----------------------------------------------------------------*
052300*    MIFFLIN-ST JEOR CALORIE TARGET, ROUNDED AND CLAMPED.        *
052400*----------------------------------------------------------------*
052500 2100-COMPUTE-TARGET-CALORIES.
052600
052700     IF WS-UPR-SEX-MALE
052800         MOVE 5 TO WS-SEX-CONST
052900     ELSE
053000         MOVE -161 TO WS-SEX-CONST
053100     END-IF.
053200
053300     COMPUTE WS-BMR =
053400         (10 * WS-UPR-WEIGHT-KG) + (6.25 * WS-UPR-HEIGHT-CM)
053500         - (5 * WS-UPR-AGE) + WS-SEX-CONST.
053600
053700     EVALUATE WS-UPR-ACTIVITY-LEVEL
053800         WHEN 'SEDENTARY'
053900             MOVE 1.200 TO WS-AF
054000         WHEN 'LIGHT'
054100             MOVE 1.375 TO WS-AF
054200         WHEN 'MODERATE'
054300             MOVE 1.550 TO WS-AF
054400         WHEN 'ACTIVE'
054500             MOVE 1.725 TO WS-AF
054600         WHEN 'VERY_ACTIVE'
054700             MOVE 1.900 TO WS-AF
054800         WHEN OTHER
054900             MOVE 1.200 TO WS-AF
055000     END-EVALUATE.
055100
055200     COMPUTE WS-TDEE = WS-BMR * WS-AF.
055300
055400     EVALUATE WS-UPR-GOAL
055500         WHEN 'LOSE_FAT'
055600             MOVE -400 TO WS-GOAL-ADJ
055700         WHEN 'GAIN_MUSCLE'
055800             MOVE 300 TO WS-GOAL-ADJ
055900         WHEN OTHER
056000             MOVE ZERO TO WS-GOAL-ADJ
056100     END-EVALUATE.
056200
056300     COMPUTE WS-TARGET-RAW ROUNDED = WS-TDEE + WS-GOAL-ADJ.
056400
056500     IF WS-TARGET-RAW < 1400
056600         MOVE 1400 TO WS-TARGET-CAL
056700     ELSE
056800         IF WS-TARGET-RAW > 3500
056900             MOVE 3500 TO WS-TARGET-CAL
057000         ELSE
057100             MOVE WS-TARGET-RAW TO WS-TARGET-CAL
057200         END-IF
057300     END-IF.
057400
057500 2100-COMPUTE-TARGET-CALORIES-FIN.
057600     EXIT.
057700*----------------------------------------------------------------*
057800 2300-DETERMINE-REST-DAY-PATTERN.
057900
058000     IF WS-UPR-WORKOUT-DAYS-PER-WK <= 3
058100         MOVE 1 TO WS-PAT-ROW
058200     ELSE
058300         IF WS-UPR-WORKOUT-DAYS-PER-WK = 4
058400             MOVE 2 TO WS-PAT-ROW
058500         ELSE
058600             IF WS-UPR-WORKOUT-DAYS-PER-WK = 5
058700                 MOVE 3 TO WS-PAT-ROW
058800             ELSE
058900                 MOVE 4 TO WS-PAT-ROW
059000             END-IF
059100         END-IF
059200     END-IF.
059300
059400     PERFORM 2310-SET-ONE-DAY-FLAG THRU 2310-SET-ONE-DAY-FLAG-FIN
059500         VARYING WS-DAY-NUM FROM 1 BY 1 UNTIL WS-DAY-NUM > 7.
059600
059700 2300-DETERMINE-REST-DAY-PATTERN-FIN.
059800     EXIT.
059900*----------------------------------------------------------------*
060000 2310-SET-ONE-DAY-FLAG.
060100
060200     MOVE WS-RDP-ROW(WS-PAT-ROW)(WS-DAY-NUM:1) TO
060300              WS-DRF-FLAG(WS-DAY-NUM).
060400
060500 2310-SET-ONE-DAY-FLAG-FIN.
060600     EXIT.
060700*----------------------------------------------------------------*
060800 2400-PROCESS-EACH-DAY.
060900
061000     IF WS-DRF-FLAG(WS-DAY-NUM) = '1'
061100         PERFORM 2410-BUILD-DAY-WORKOUT
061200                 THRU 2410-BUILD-DAY-WORKOUT-FIN
061300     ELSE
061400         INITIALIZE WS-DAY-WORKOUT-OUT
061500     END-IF.
061600
061700     PERFORM 2420-BUILD-DAY-MEALS  THRU 2420-BUILD-DAY-MEALS-FIN.
061800     PERFORM 2430-STORE-DAY-RESULT THRU 2430-STORE-DAY-RESULT-FIN.
061900
062000 2400-PROCESS-EACH-DAY-FIN.
062100     EXIT.
062200*----------------------------------------------------------------*
062300 2410-BUILD-DAY-WORKOUT.
062400
062500     MOVE WS-UPR-HAS-GYM             TO WS-WCI-HAS-GYM.
062600     MOVE WS-UPR-HAS-DUMBBELLS       TO WS-WCI-HAS-DUMBBELLS.
062700     MOVE WS-UPR-HAS-RESISTANCE-BANDS TO WS-WCI-HAS-BANDS.
062800     MOVE WS-UPR-EXPERIENCE          TO WS-WCI-EXPERIENCE.
062900     MOVE WS-UPR-MINUTES-PER-WORKOUT TO
063000              WS-WCI-MINUTES-PER-WORKOUT.
063100
063200     CALL 'WRKOSEL' USING WS-WKO-CALL-IN, WS-EXC-TABLE-AREA,
063300                          WS-DAY-WORKOUT-OUT, WS-RND-SEED-CURRENT.
063400
063500 2410-BUILD-DAY-WORKOUT-FIN.
063600     EXIT.
063700*----------------------------------------------------------------*
063800 2420-BUILD-DAY-MEALS.
063900
064000     MOVE WS-UPR-DIET-VEGETARIAN    TO WS-MCI-VEGETARIAN.
064100     MOVE WS-UPR-DIET-VEGAN         TO WS-MCI-VEGAN.
064200     MOVE WS-UPR-DIET-LACTOSE-FREE  TO WS-MCI-LACTOSE-FREE.
064300     MOVE WS-UPR-DIET-GLUTEN-FREE   TO WS-MCI-GLUTEN-FREE.
064400     MOVE WS-UPR-DIET-HALAL         TO WS-MCI-HALAL.
064500     MOVE WS-ALG-COUNT              TO WS-MCI-ALLERGY-COUNT.
064600     MOVE WS-ALG-TOKEN(1)           TO WS-MCI-ALLERGY-TOKEN(1).
064700     MOVE WS-ALG-TOKEN(2)           TO WS-MCI-ALLERGY-TOKEN(2).
064800     MOVE WS-ALG-TOKEN(3)           TO WS-MCI-ALLERGY-TOKEN(3).
064900     MOVE WS-ALG-TOKEN(4)           TO WS-MCI-ALLERGY-TOKEN(4).
065000     MOVE WS-ALG-TOKEN(5)           TO WS-MCI-ALLERGY-TOKEN(5).
065100     MOVE WS-ALG-TOKEN(6)           TO WS-MCI-ALLERGY-TOKEN(6).
065200     MOVE WS-ALG-TOKEN(7)           TO WS-MCI-ALLERGY-TOKEN(7).
065300     MOVE WS-ALG-TOKEN(8)           TO WS-MCI-ALLERGY-TOKEN(8).
065400     MOVE WS-ALG-TOKEN(9)           TO WS-MCI-ALLERGY-TOKEN(9).
065500     MOVE WS-ALG-TOKEN(10)          TO WS-MCI-ALLERGY-TOKEN(10).
065600     MOVE WS-ALG-TOKEN(11)          TO WS-MCI-ALLERGY-TOKEN(11).
065700     MOVE WS-ALG-TOKEN(12)          TO WS-MCI-ALLERGY-TOKEN(12).
065800     MOVE WS-ALG-TOKEN(13)          TO WS-MCI-ALLERGY-TOKEN(13).
065900     MOVE WS-ALG-TOKEN(14)          TO WS-MCI-ALLERGY-TOKEN(14).
066000     MOVE WS-ALG-TOKEN(15)          TO WS-MCI-ALLERGY-TOKEN(15).
066100     MOVE WS-ALG-TOKEN(16)          TO WS-MCI-ALLERGY-TOKEN(16).
066200     MOVE WS-ALG-TOKEN(17)          TO WS-MCI-ALLERGY-TOKEN(17).
066300     MOVE WS-ALG-TOKEN(18)          TO WS-MCI-ALLERGY-TOKEN(18).
066400     MOVE WS-ALG-TOKEN(19)          TO WS-MCI-ALLERGY-TOKEN(19).
066500     MOVE WS-ALG-TOKEN(20)          TO WS-MCI-ALLERGY-TOKEN(20).
066600
066700     MOVE WS-DIS-COUNT              TO WS-MCI-DISLIKE-COUNT.
066800     MOVE WS-DIS-TOKEN(1)           TO WS-MCI-DISLIKE-TOKEN(1).
066900     MOVE WS-DIS-TOKEN(2)           TO WS-MCI-DISLIKE-TOKEN(2).
067000     MOVE WS-DIS-TOKEN(3)           TO WS-MCI-DISLIKE-TOKEN(3).
067100     MOVE WS-DIS-TOKEN(4)           TO WS-MCI-DISLIKE-TOKEN(4).
067200     MOVE WS-DIS-TOKEN(5)           TO WS-MCI-DISLIKE-TOKEN(5).
067300     MOVE WS-DIS-TOKEN(6)           TO WS-MCI-DISLIKE-TOKEN(6).
067400     MOVE WS-DIS-TOKEN(7)           TO WS-MCI-DISLIKE-TOKEN(7).
067500     MOVE WS-DIS-TOKEN(8)           TO WS-MCI-DISLIKE-TOKEN(8).
067600     MOVE WS-DIS-TOKEN(9)           TO WS-MCI-DISLIKE-TOKEN(9).
067700     MOVE WS-DIS-TOKEN(10)          TO WS-MCI-DISLIKE-TOKEN(10).
067800     MOVE WS-DIS-TOKEN(11)          TO WS-MCI-DISLIKE-TOKEN(11).
067900     MOVE WS-DIS-TOKEN(12)          TO WS-MCI-DISLIKE-TOKEN(12).
068000     MOVE WS-DIS-TOKEN(13)          TO WS-MCI-DISLIKE-TOKEN(13).
068100     MOVE WS-DIS-TOKEN(14)          TO WS-MCI-DISLIKE-TOKEN(14).
068200     MOVE WS-DIS-TOKEN(15)          TO WS-MCI-DISLIKE-TOKEN(15).
068300     MOVE WS-DIS-TOKEN(16)          TO WS-MCI-DISLIKE-TOKEN(16).
068400     MOVE WS-DIS-TOKEN(17)          TO WS-MCI-DISLIKE-TOKEN(17).
068500     MOVE WS-DIS-TOKEN(18)          TO WS-MCI-DISLIKE-TOKEN(18).
068600     MOVE WS-DIS-TOKEN(19)          TO WS-MCI-DISLIKE-TOKEN(19).
068700     MOVE WS-DIS-TOKEN(20)          TO WS-MCI-DISLIKE-TOKEN(20).
068800
068900     MOVE WS-CUI-COUNT              TO WS-MCI-CUISINE-COUNT.
069000     MOVE WS-CUI-TOKEN(1)           TO WS-MCI-CUISINE-TOKEN(1).
069100     MOVE WS-CUI-TOKEN(2)           TO WS-MCI-CUISINE-TOKEN(2).
069200     MOVE WS-CUI-TOKEN(3)           TO WS-MCI-CUISINE-TOKEN(3).
069300     MOVE WS-CUI-TOKEN(4)           TO WS-MCI-CUISINE-TOKEN(4).
069400     MOVE WS-CUI-TOKEN(5)           TO WS-MCI-CUISINE-TOKEN(5).
069500     MOVE WS-CUI-TOKEN(6)           TO WS-MCI-CUISINE-TOKEN(6).
069600     MOVE WS-CUI-TOKEN(7)           TO WS-MCI-CUISINE-TOKEN(7).
069700     MOVE WS-CUI-TOKEN(8)           TO WS-MCI-CUISINE-TOKEN(8).
069800     MOVE WS-CUI-TOKEN(9)           TO WS-MCI-CUISINE-TOKEN(9).
069900     MOVE WS-CUI-TOKEN(10)          TO WS-MCI-CUISINE-TOKEN(10).
070000
070100     MOVE WS-UPR-REGION             TO WS-MCI-REGION.
070200     MOVE WS-TARGET-CAL             TO WS-MCI-TARGET-CAL.
070300     MOVE WS-UPR-DAILY-FOOD-BUDGET  TO WS-MCI-BUDGET.
070400
070500     CALL 'MEALSEL' USING WS-MLS-CALL-IN, WS-ML-TABLE-AREA,
070600                          WS-DAY-MEAL-OUT.
070700
070800 2420-BUILD-DAY-MEALS-FIN.
070900     EXIT.
071000*----------------------------------------------------------------*
071100 2430-STORE-DAY-RESULT.
071200
071300     MOVE WS-DAY-WORKOUT-OUT TO WS-WWT-DAY(WS-DAY-NUM).
071400     MOVE WS-DAY-MEAL-OUT    TO WS-WMT-DAY(WS-DAY-NUM).
071500
071600 2430-STORE-DAY-RESULT-FIN.
071700     EXIT.
071800*----------------------------------------------------------------*
071900 2500-COMPUTE-WEEKLY-COST.
072000
072100     MOVE ZERO TO WS-WEEKLY-COST.
072200     PERFORM 2510-ADD-ONE-DAY-COST THRU 2510-ADD-ONE-DAY-COST-FIN
072300         VARYING WS-DAY-NUM FROM 1 BY 1 UNTIL WS-DAY-NUM > 7.
072400
072500     IF WS-WKPLNGEN-TRACE-SWITCH
072600         MOVE WS-WEEKLY-COST TO WS-WKBUDGET-COPY
072700         DISPLAY 'WKPLNGEN TRACE - WEEKLY COST $' WS-WKBUDGET-WHOLE
072800             '.' WS-WKBUDGET-CENTS
072900     END-IF.
073000
073100 2500-COMPUTE-WEEKLY-COST-FIN.
073200     EXIT.
073300*----------------------------------------------------------------*
073400 2510-ADD-ONE-DAY-COST.
073500
073600     ADD WS-WMT-DAY-COST(WS-DAY-NUM) TO WS-WEEKLY-COST.
073700
073800 2510-ADD-ONE-DAY-COST-FIN.
073900     EXIT.
074000*----------------------------------------------------------------*
074100 2600-AGGREGATE-SHOPPING-LIST.
074200
074300     MOVE ZERO TO WS-SHL-COUNT.
074400     PERFORM 2605-PROCESS-ONE-DAY-MEALS
074500             THRU 2605-PROCESS-ONE-DAY-MEALS-FIN
074600         VARYING WS-DAY-NUM FROM 1 BY 1 UNTIL WS-DAY-NUM > 7.
074700
074800 2600-AGGREGATE-SHOPPING-LIST-FIN.
074900     EXIT.
075000*----------------------------------------------------------------*
075100 2605-PROCESS-ONE-DAY-MEALS.
075200
075300     PERFORM 2610-ADD-MEAL-INGREDIENTS
075400             THRU 2610-ADD-MEAL-INGREDIENTS-FIN
075500         VARYING WS-I FROM 1 BY 1
075600             UNTIL WS-I > WS-WMT-COUNT(WS-DAY-NUM).
075700
075800 2605-PROCESS-ONE-DAY-MEALS-FIN.
075900     EXIT.
076000*----------------------------------------------------------------*
076100 2610-ADD-MEAL-INGREDIENTS.
076200
076300     MOVE ZERO   TO WS-AGG-COUNT.
076400     MOVE SPACES TO WS-AGG-TOKENS.
076500     UNSTRING WS-WMT-INGREDIENTS(WS-DAY-NUM, WS-I)
076600             DELIMITED BY ','
076700         INTO WS-AGG-TOKEN(1) WS-AGG-TOKEN(2) WS-AGG-TOKEN(3)
076800              WS-AGG-TOKEN(4) WS-AGG-TOKEN(5) WS-AGG-TOKEN(6)
076900              WS-AGG-TOKEN(7) WS-AGG-TOKEN(8)
077000         TALLYING IN WS-AGG-COUNT.
077100
077200     PERFORM 2615-POST-IF-PRESENT THRU 2615-POST-IF-PRESENT-FIN
077300         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-AGG-COUNT.
077400
077500 2610-ADD-MEAL-INGREDIENTS-FIN.
077600     EXIT.
077700*----------------------------------------------------------------*
077800 2615-POST-IF-PRESENT.
077900
078000     IF WS-AGG-TOKEN(WS-J) NOT = SPACES
078100         PERFORM 2620-POST-ONE-INGREDIENT
078200                 THRU 2620-POST-ONE-INGREDIENT-FIN
078300     END-IF.
078400
078500 2615-POST-IF-PRESENT-FIN.
078600     EXIT.
078700*----------------------------------------------------------------*
078800 2620-POST-ONE-INGREDIENT.
078900
079000     MOVE ZERO TO WS-LOOKUP-SLOT.
079100     MOVE 'N'  TO WS-FOUND-SW.
079200
079300     PERFORM 2625-CHECK-ONE-SLOT THRU 2625-CHECK-ONE-SLOT-FIN
079400         VARYING WS-K FROM 1 BY 1
079500             UNTIL WS-K > WS-SHL-COUNT OR WS-TOKEN-FOUND.
079600
079700     IF WS-TOKEN-FOUND
079800         ADD 1 TO WS-SHL-QTY(WS-LOOKUP-SLOT)
079900     ELSE
080000         ADD 1 TO WS-SHL-COUNT
080100         MOVE WS-AGG-TOKEN(WS-J) TO WS-SHL-NAME(WS-SHL-COUNT)
080200         MOVE 1 TO WS-SHL-QTY(WS-SHL-COUNT)
080300     END-IF.
080400
080500 2620-POST-ONE-INGREDIENT-FIN.
080600     EXIT.
080700*----------------------------------------------------------------*
080800 2625-CHECK-ONE-SLOT.
080900
081000     IF WS-SHL-NAME(WS-K) = WS-AGG-TOKEN(WS-J)
081100         MOVE WS-K TO WS-LOOKUP-SLOT
081200         MOVE 'Y'  TO WS-FOUND-SW
081300     END-IF.
081400
081500 2625-CHECK-ONE-SLOT-FIN.
081600     EXIT.
081700*----------------------------------------------------------------*
081800*    ASCENDING INSERTION SORT OF THE SHOPPING LIST BY NAME.      *
081900*----------------------------------------------------------------*
082000 2700-SORT-SHOPPING-LIST.
082100
082200     PERFORM 2710-INSERT-ONE-ENTRY THRU 2710-INSERT-ONE-ENTRY-FIN
082300         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-SHL-COUNT.
082400
082500 2700-SORT-SHOPPING-LIST-FIN.
082600     EXIT.
082700*----------------------------------------------------------------*
082800 2710-INSERT-ONE-ENTRY.
082900
083000     MOVE WS-SHL-NAME(WS-I) TO WS-SHL-SCR-NAME.
083100     MOVE WS-SHL-QTY(WS-I)  TO WS-SHL-SCR-QTY.
083200     MOVE WS-I TO WS-J.
083300
083400     PERFORM 2711-SHIFT-DOWN THRU 2711-SHIFT-DOWN-FIN
083500             UNTIL WS-J < 2
083600        OR WS-SHL-NAME(WS-J - 1) NOT > WS-SHL-SCR-NAME.
083700
083800     MOVE WS-SHL-SCR-NAME TO WS-SHL-NAME(WS-J).
083900     MOVE WS-SHL-SCR-QTY  TO WS-SHL-QTY(WS-J).
084000
084100 2710-INSERT-ONE-ENTRY-FIN.
084200     EXIT.
084300*----------------------------------------------------------------*
084400 2711-SHIFT-DOWN.
084500
084600     MOVE WS-SHL-NAME(WS-J - 1) TO WS-SHL-NAME(WS-J).
084700     MOVE WS-SHL-QTY(WS-J - 1)  TO WS-SHL-QTY(WS-J).
084800     SUBTRACT 1 FROM WS-J.
084900
085000 2711-SHIFT-DOWN-FIN.
085100     EXIT.
085200*----------------------------------------------------------------*
085300 3000-PRINT-REPORTS.
085400
085500     PERFORM 3100-PRINT-SUMMARY-BLOCK
085600             THRU 3100-PRINT-SUMMARY-BLOCK-FIN.
085700     PERFORM 3200-PRINT-WORKOUT-SECTION
085800             THRU 3200-PRINT-WORKOUT-SECTION-FIN.
085900     PERFORM 3300-PRINT-MEAL-SECTION
086000             THRU 3300-PRINT-MEAL-SECTION-FIN.
086100     PERFORM 3400-PRINT-SHOPPING-LIST
086200             THRU 3400-PRINT-SHOPPING-LIST-FIN.
086300
086400 3000-PRINT-REPORTS-FIN.
086500     EXIT.
086600*----------------------------------------------------------------*
086700 3100-PRINT-SUMMARY-BLOCK.
086800
086900     MOVE WS-UPR-NAME     TO WS-RPS1-NAME.
087000     MOVE WS-UPR-AGE      TO WS-RPS1-AGE.
087100     MOVE WS-UPR-SEX      TO WS-RPS1-SEX.
087200     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-SUM-1.
087300
087400     MOVE WS-UPR-HEIGHT-CM TO WS-RPS2-HEIGHT.
087500     MOVE WS-UPR-WEIGHT-KG TO WS-RPS2-WEIGHT.
087600     MOVE WS-UPR-GOAL      TO WS-RPS2-GOAL.
087700     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-SUM-2.
087800
087900     MOVE WS-UPR-ACTIVITY-LEVEL TO WS-RPS3-ACTIVITY.
088000     MOVE WS-UPR-EXPERIENCE     TO WS-RPS3-EXPERIENCE.
088100     MOVE WS-UPR-REGION         TO WS-RPS3-REGION.
088200     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-SUM-3.
088300
088400     MOVE WS-UPR-DIET-VEGETARIAN   TO WS-RPS4-VEG.
088500     MOVE WS-UPR-DIET-VEGAN        TO WS-RPS4-VEGAN.
088600     MOVE WS-UPR-DIET-LACTOSE-FREE TO WS-RPS4-LACT.
088700     MOVE WS-UPR-DIET-GLUTEN-FREE  TO WS-RPS4-GLUTEN.
088800     MOVE WS-UPR-DIET-HALAL        TO WS-RPS4-HALAL.
088900     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-SUM-4.
089000
089100     MOVE WS-UPR-HAS-GYM             TO WS-RPS5-GYM.
089200     MOVE WS-UPR-HAS-DUMBBELLS       TO WS-RPS5-DUMBBELLS.
089300     MOVE WS-UPR-HAS-RESISTANCE-BANDS TO WS-RPS5-BANDS.
089400     MOVE WS-UPR-HAS-YOGA-MAT        TO WS-RPS5-YOGAMAT.
089500     MOVE WS-UPR-CAN-RUN-OUTSIDE     TO WS-RPS5-OUTDOORS.
089600     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-SUM-5.
089700
089800     MOVE WS-UPR-WORKOUT-DAYS-PER-WK TO WS-RPS6-WKODAYS.
089900     MOVE WS-UPR-MINUTES-PER-WORKOUT TO WS-RPS6-MINUTES.
090000     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-SUM-6.
090100
090200     MOVE WS-TARGET-CAL             TO WS-RPS7-TARGETCAL.
090300     MOVE WS-WEEKLY-TARGET-CAL      TO WS-RPS7-WKTARGETCAL.
090400     MOVE WS-UPR-DAILY-FOOD-BUDGET  TO WS-RPS7-DAILYBUDGET.
090500     MOVE WS-WEEKLY-BUDGET          TO WS-RPS7-WKBUDGET.
090600     MOVE WS-WEEKLY-COST            TO WS-RPS7-WKCOST.
090700     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-SUM-7.
090800
090900     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-SEPARATOR.
091000
091100 3100-PRINT-SUMMARY-BLOCK-FIN.
091200     EXIT.
091300*----------------------------------------------------------------*
091400 3200-PRINT-WORKOUT-SECTION.
091500
091600     PERFORM 3210-PRINT-ONE-WORKOUT-DAY
091700             THRU 3210-PRINT-ONE-WORKOUT-DAY-FIN
091800         VARYING WS-DAY-NUM FROM 1 BY 1 UNTIL WS-DAY-NUM > 7.
091900
092000     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-SEPARATOR.
092100
092200 3200-PRINT-WORKOUT-SECTION-FIN.
092300     EXIT.
092400*----------------------------------------------------------------*
092500 3210-PRINT-ONE-WORKOUT-DAY.
092600
092700     MOVE WS-DAY-NUM TO WS-RPWH-DAYNUM.
092800     IF WS-DRF-FLAG(WS-DAY-NUM) = '1'
092900         MOVE 'WORKOUT' TO WS-RPWH-STATUS
093000     ELSE
093100         MOVE 'REST   ' TO WS-RPWH-STATUS
093200     END-IF.
093300     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-WKO-HEADER.
093400
093500     IF WS-DRF-FLAG(WS-DAY-NUM) = '1'
093600         PERFORM 3215-PRINT-ONE-EXERCISE
093700                 THRU 3215-PRINT-ONE-EXERCISE-FIN
093800             VARYING WS-I FROM 1 BY 1
093900                 UNTIL WS-I > WS-WWT-COUNT(WS-DAY-NUM)
094000     END-IF.
094100
094200
094300 3210-PRINT-ONE-WORKOUT-DAY-FIN.
094400     EXIT.
094500*----------------------------------------------------------------*
094600 3215-PRINT-ONE-EXERCISE.
094700
094800     MOVE WS-WWT-NAME(WS-DAY-NUM, WS-I)  TO WS-RPWL-EXNAME.
094900     MOVE WS-WWT-MUSCLE-GRP(WS-DAY-NUM, WS-I) TO
095000              WS-RPWL-EXGROUP.
095100     MOVE WS-WWT-REQUIRED(WS-DAY-NUM, WS-I) TO
095200              WS-RPWL-EXREQUIRED.
095300     MOVE WS-WWT-INTENSITY(WS-DAY-NUM, WS-I) TO
095400              WS-RPWL-EXINTENSITY.
095500     MOVE WS-WWT-EST-MINUTES(WS-DAY-NUM, WS-I) TO
095600              WS-RPWL-EXMINUTES.
095700     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-WKO-LINE.
095800
095900 3215-PRINT-ONE-EXERCISE-FIN.
096000     EXIT.
096100*----------------------------------------------------------------*
096200 3300-PRINT-MEAL-SECTION.
096300
096400
096500     PERFORM 3310-PRINT-ONE-MEAL-DAY THRU 3310-PRINT-ONE-MEAL-DAY-FIN
096600         VARYING WS-DAY-NUM FROM 1 BY 1 UNTIL WS-DAY-NUM > 7.
096700
096800     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-SEPARATOR.
096900
097000 3300-PRINT-MEAL-SECTION-FIN.
097100     EXIT.
097200*----------------------------------------------------------------*
097300 3310-PRINT-ONE-MEAL-DAY.
097400
097500     MOVE WS-DAY-NUM                         TO WS-RPMH-DAYNUM.
097600     MOVE WS-WMT-TOTAL-CAL(WS-DAY-NUM)       TO WS-RPMH-TOTALCAL.
097700     MOVE WS-TARGET-CAL                       TO WS-RPMH-TARGETCAL.
097800     MOVE WS-WMT-TOTAL-PROTEIN(WS-DAY-NUM)    TO WS-RPMH-PROTEIN.
097900     MOVE WS-WMT-TOTAL-CARBS(WS-DAY-NUM)      TO WS-RPMH-CARBS.
098000     MOVE WS-WMT-TOTAL-FAT(WS-DAY-NUM)        TO WS-RPMH-FAT.
098100     MOVE WS-WMT-DAY-COST(WS-DAY-NUM)         TO WS-RPMH-DAYCOST.
098200     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-MEAL-HEADER.
098300
098400     PERFORM 3315-PRINT-ONE-MEAL-LINE
098500             THRU 3315-PRINT-ONE-MEAL-LINE-FIN
098600         VARYING WS-I FROM 1 BY 1
098700             UNTIL WS-I > WS-WMT-COUNT(WS-DAY-NUM).
098800
098900 3310-PRINT-ONE-MEAL-DAY-FIN.
099000     EXIT.
099100*----------------------------------------------------------------*
099200 3315-PRINT-ONE-MEAL-LINE.
099300
099400     MOVE WS-I TO WS-RPML-SEQ.
099500     MOVE WS-WMT-NAME(WS-DAY-NUM, WS-I)     TO WS-RPML-NAME.
099600     MOVE WS-WMT-CUISINE(WS-DAY-NUM, WS-I)  TO WS-RPML-CUISINE.
099700     MOVE WS-WMT-CALORIES(WS-DAY-NUM, WS-I) TO WS-RPML-CALORIES.
099800     MOVE WS-WMT-PROTEIN(WS-DAY-NUM, WS-I)  TO WS-RPML-PROTEIN.
099900     MOVE WS-WMT-CARBS(WS-DAY-NUM, WS-I)    TO WS-RPML-CARBS.
100000     MOVE WS-WMT-FAT(WS-DAY-NUM, WS-I)      TO WS-RPML-FAT.
100100     MOVE WS-WMT-COST(WS-DAY-NUM, WS-I)     TO WS-RPML-COST.
100200     WRITE WS-SAL-WK-PLAN-RPT FROM WS-RPT-MEAL-LINE.
100300
100400 3315-PRINT-ONE-MEAL-LINE-FIN.
100500     EXIT.
100600*----------------------------------------------------------------*
100700 3400-PRINT-SHOPPING-LIST.
100800
100900     WRITE WS-SAL-SHOP-LIST-RPT FROM WS-SHP-HEADER.
101000
101100     PERFORM 3410-PRINT-ONE-SHOP-LINE
101200             THRU 3410-PRINT-ONE-SHOP-LINE-FIN
101300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-SHL-COUNT.
101400
101500 3400-PRINT-SHOPPING-LIST-FIN.
101600     EXIT.
101700*----------------------------------------------------------------*
101800 3410-PRINT-ONE-SHOP-LINE.
101900
102000     MOVE WS-SHL-NAME(WS-I) TO WS-SHPL-NAME.
102100     MOVE WS-SHL-QTY(WS-I)  TO WS-SHPL-COUNT.
102200     WRITE WS-SAL-SHOP-LIST-RPT FROM WS-SHP-LINE.
102300
102400 3410-PRINT-ONE-SHOP-LINE-FIN.
102500     EXIT.
102600*----------------------------------------------------------------*
102700 4000-FINALIZE-PROGRAM.
102800
102900     PERFORM 4100-CLOSE-FILES THRU 4100-CLOSE-FILES-FIN.
103000
103100 4000-FINALIZE-PROGRAM-FIN.
103200     EXIT.
103300*----------------------------------------------------------------*
103400 4100-CLOSE-FILES.
103500
103600     CLOSE UPR-PROFILE EXC-CATALOG ML-CATALOG
103700           WK-PLAN-RPT SHOP-LIST-RPT.
103800
103900 4100-CLOSE-FILES-FIN.
104000     EXIT.
104100*----------------------------------------------------------------*
104200       END PROGRAM WKPLNGEN.
