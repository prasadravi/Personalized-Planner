000100*----------------------------------------------------------------*
000200*    WKPLAN  --  PER-DAY WORKOUT AND MEAL RESULT AREAS.          *
000300*    SHARED LAYOUT BETWEEN WKPLNGEN (WHERE IT IS THE WORKING    *
000400*    COPY FOR ONE DAY) AND WRKOSEL/MEALSEL (WHERE IT IS THE     *
000500*    RETURNED ARGUMENT ON THE LINKAGE SECTION).                 *
000600*----------------------------------------------------------------*
000700 01  WS-DAY-WORKOUT-OUT.
000800     05  WS-WKO-COUNT                  PIC 9(02) COMP.
000900     05  WS-WKO-TOTAL-MINUTES           PIC 9(03) COMP.
001000     05  WS-WKO-ENTRY OCCURS 11 TIMES INDEXED BY WS-WKO-IDX.
001100         10  WS-WKO-NAME                PIC X(24).
001200         10  WS-WKO-MUSCLE-GRP          PIC X(10).
001300         10  WS-WKO-REQUIRED            PIC X(10).
001400         10  WS-WKO-INTENSITY           PIC X(08).
001500         10  WS-WKO-EST-MINUTES         PIC 9(02).
001600     05  FILLER                         PIC X(01) VALUE SPACE.
001700
001800 01  WS-DAY-MEAL-OUT.
001900     05  WS-MLO-COUNT                  PIC 9(02) COMP.
002000     05  WS-MLO-ENTRY OCCURS 30 TIMES INDEXED BY WS-MLO-IDX.
002100         10  WS-MLO-NAME                PIC X(28).
002200         10  WS-MLO-CUISINE             PIC X(16).
002300         10  WS-MLO-CALORIES            PIC 9(04).
002400         10  WS-MLO-PROTEIN             PIC 9(03).
002500         10  WS-MLO-CARBS               PIC 9(03).
002600         10  WS-MLO-FAT                 PIC 9(03).
002700         10  WS-MLO-COST                PIC 9(04)V9(02).
002800         10  WS-MLO-INGREDIENTS         PIC X(80).
002900     05  WS-MLO-TOTAL-CAL               PIC 9(04).
003000     05  WS-MLO-TOTAL-PROTEIN           PIC 9(03).
003100     05  WS-MLO-TOTAL-CARBS             PIC 9(03).
003200     05  WS-MLO-TOTAL-FAT               PIC 9(03).
003300     05  WS-MLO-DAY-COST                PIC 9(05)V9(02).
003400     05  FILLER                         PIC X(01) VALUE SPACE.
