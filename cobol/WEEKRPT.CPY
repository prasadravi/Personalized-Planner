000100*----------------------------------------------------------------*
000200*    WEEKRPT  --  PRINT LINE LAYOUTS FOR THE WEEKLY-PLAN-REPORT  *
000300*    AND THE SHOPPING-LIST-REPORT.  EACH GROUP BELOW IS MOVED    *
000400*    INTO THE OUTPUT FD AREA IMMEDIATELY BEFORE A WRITE, THE     *
000500*    SAME WAY THE OLD STATEMENT-PRINTING COPYBOOK DID IT.        *
000600*----------------------------------------------------------------*
000700 01  WS-RPT-LINES.
000800
000900*--------------- SUMMARY BLOCK (PRINTED ONCE) --------------------
001000     05  WS-RPT-SUM-1.
001100         10  FILLER              PIC X(17) VALUE 'PLAN SUMMARY FOR '.
001200         10  WS-RPS1-NAME         PIC X(30).
001300         10  FILLER               PIC X(06) VALUE ' AGE: '.
001400         10  WS-RPS1-AGE          PIC ZZ9.
001500         10  FILLER               PIC X(06) VALUE ' SEX: '.
001600         10  WS-RPS1-SEX          PIC X(06).
001700         10  FILLER               PIC X(57) VALUE SPACES.
001800
001900     05  WS-RPT-SUM-2.
002000         10  FILLER               PIC X(13) VALUE 'HEIGHT(CM): '.
002100         10  WS-RPS2-HEIGHT       PIC ZZ9.9.
002200         10  FILLER               PIC X(13) VALUE ' WEIGHT(KG): '.
002300         10  WS-RPS2-WEIGHT       PIC ZZ9.9.
002400         10  FILLER               PIC X(07) VALUE ' GOAL: '.
002500         10  WS-RPS2-GOAL         PIC X(11).
002600         10  FILLER               PIC X(72) VALUE SPACES.
002700
002800     05  WS-RPT-SUM-3.
002900         10  FILLER               PIC X(11) VALUE 'ACTIVITY: '.
003000         10  WS-RPS3-ACTIVITY     PIC X(11).
003100         10  FILLER               PIC X(13) VALUE ' EXPERIENCE: '.
003200         10  WS-RPS3-EXPERIENCE   PIC X(12).
003300         10  FILLER               PIC X(09) VALUE ' REGION: '.
003400         10  WS-RPS3-REGION       PIC X(20).
003500         10  FILLER               PIC X(66) VALUE SPACES.
003600
003700     05  WS-RPT-SUM-4.
003800         10  FILLER               PIC X(13) VALUE 'DIET FLAGS: '.
003900         10  FILLER               PIC X(04) VALUE 'VEG='.
004000         10  WS-RPS4-VEG          PIC X(01).
004100         10  FILLER               PIC X(07) VALUE ' VEGAN='.
004200         10  WS-RPS4-VEGAN        PIC X(01).
004300         10  FILLER               PIC X(11) VALUE ' LACT-FREE='.
004400         10  WS-RPS4-LACT         PIC X(01).
004500         10  FILLER               PIC X(13) VALUE ' GLUTEN-FREE='.
004600         10  WS-RPS4-GLUTEN       PIC X(01).
004700         10  FILLER               PIC X(07) VALUE ' HALAL='.
004800         10  WS-RPS4-HALAL        PIC X(01).
004900         10  FILLER               PIC X(70) VALUE SPACES.
005000
005100     05  WS-RPT-SUM-5.
005200         10  FILLER               PIC X(11) VALUE 'EQUIPMENT: '.
005300         10  FILLER               PIC X(04) VALUE 'GYM='.
005400         10  WS-RPS5-GYM          PIC X(01).
005500         10  FILLER               PIC X(11) VALUE ' DUMBBELLS='.
005600         10  WS-RPS5-DUMBBELLS    PIC X(01).
005700         10  FILLER               PIC X(07) VALUE ' BANDS='.
005800         10  WS-RPS5-BANDS        PIC X(01).
005900         10  FILLER               PIC X(10) VALUE ' YOGA-MAT='.
006000         10  WS-RPS5-YOGAMAT      PIC X(01).
006100         10  FILLER               PIC X(10) VALUE ' OUTDOORS='.
006200         10  WS-RPS5-OUTDOORS     PIC X(01).
006300         10  FILLER               PIC X(68) VALUE SPACES.
006400
006500     05  WS-RPT-SUM-6.
006600         10  FILLER               PIC X(13) VALUE 'SCHEDULE:   '.
006700         10  FILLER               PIC X(16) VALUE 'WORKOUT-DAYS/WK='.
006800         10  WS-RPS6-WKODAYS      PIC 9.
006900         10  FILLER               PIC X(17) VALUE ' MINUTES/WORKOUT='.
007000         10  WS-RPS6-MINUTES      PIC ZZ9.
007100         10  FILLER               PIC X(78) VALUE SPACES.
007200
007300     05  WS-RPT-SUM-7.
007400         10  FILLER               PIC X(15) VALUE 'TARGET-CAL/DAY='.
007500         10  WS-RPS7-TARGETCAL    PIC ZZZ9.
007600         10  FILLER               PIC X(19) VALUE ' WEEKLY-TARGET-CAL='.
007700         10  WS-RPS7-WKTARGETCAL  PIC ZZZZ9.
007800         10  FILLER               PIC X(14) VALUE ' DAILY-BUDGET='.
007900         10  WS-RPS7-DAILYBUDGET  PIC Z,ZZ9.99.
008000         10  FILLER               PIC X(15) VALUE ' WEEKLY-BUDGET='.
008100         10  WS-RPS7-WKBUDGET     PIC ZZ,ZZ9.99.
008200         10  FILLER               PIC X(13) VALUE ' WEEKLY-COST='.
008300         10  WS-RPS7-WKCOST       PIC ZZ,ZZ9.99.
008400         10  FILLER               PIC X(16) VALUE SPACES.
008500
008600*--------------- WORKOUT SECTION, ONE BLOCK PER DAY --------------
008700     05  WS-RPT-WKO-HEADER.
008800         10  FILLER               PIC X(05) VALUE 'DAY '.
008900         10  WS-RPWH-DAYNUM       PIC 9.
009000         10  FILLER               PIC X(02) VALUE ': '.
009100         10  WS-RPWH-STATUS       PIC X(07).
009200         10  FILLER               PIC X(109) VALUE SPACES.
009300
009400     05  WS-RPT-WKO-LINE.
009500         10  FILLER               PIC X(04) VALUE SPACES.
009600         10  WS-RPWL-EXNAME       PIC X(24).
009700         10  FILLER               PIC X(01) VALUE SPACES.
009800         10  WS-RPWL-EXGROUP      PIC X(10).
009900         10  FILLER               PIC X(01) VALUE SPACES.
010000         10  WS-RPWL-EXREQUIRED   PIC X(10).
010100         10  FILLER               PIC X(01) VALUE SPACES.
010200         10  WS-RPWL-EXINTENSITY  PIC X(08).
010300         10  FILLER               PIC X(01) VALUE SPACES.
010400         10  WS-RPWL-EXMINUTES    PIC ZZ9.
010500         10  FILLER               PIC X(01) VALUE ' '.
010600         10  FILLER               PIC X(06) VALUE 'MIN   '.
010700         10  FILLER               PIC X(62) VALUE SPACES.
010800
010900*--------------- MEAL SECTION, ONE BLOCK PER DAY ------------------
011000     05  WS-RPT-MEAL-HEADER.
011100         10  FILLER               PIC X(05) VALUE 'DAY '.
011200         10  WS-RPMH-DAYNUM       PIC 9.
011300         10  FILLER               PIC X(02) VALUE ': '.
011400         10  WS-RPMH-TOTALCAL     PIC ZZZ9.
011500         10  FILLER               PIC X(01) VALUE '/'.
011600         10  WS-RPMH-TARGETCAL    PIC ZZZ9.
011700         10  FILLER               PIC X(04) VALUE ' CAL'.
011800         10  FILLER               PIC X(07) VALUE ' PROT: '.
011900         10  WS-RPMH-PROTEIN      PIC ZZ9.
012000         10  FILLER               PIC X(07) VALUE ' CARB: '.
012100         10  WS-RPMH-CARBS        PIC ZZ9.
012200         10  FILLER               PIC X(06) VALUE ' FAT: '.
012300         10  WS-RPMH-FAT          PIC ZZ9.
012400         10  FILLER               PIC X(07) VALUE ' COST: '.
012500         10  WS-RPMH-DAYCOST      PIC ZZ,ZZ9.99.
012600         10  FILLER               PIC X(37) VALUE SPACES.
012700
012800     05  WS-RPT-MEAL-LINE.
012900         10  WS-RPML-SEQ          PIC Z9.
013000         10  FILLER               PIC X(02) VALUE '. '.
013100         10  WS-RPML-NAME         PIC X(28).
013200         10  FILLER               PIC X(01) VALUE SPACES.
013300         10  WS-RPML-CUISINE      PIC X(16).
013400         10  FILLER               PIC X(01) VALUE SPACES.
013500         10  WS-RPML-CALORIES     PIC ZZZ9.
013600         10  FILLER               PIC X(04) VALUE ' CAL'.
013700         10  FILLER               PIC X(02) VALUE '  '.
013800         10  WS-RPML-PROTEIN      PIC ZZ9.
013900         10  FILLER               PIC X(02) VALUE 'P '.
014000         10  WS-RPML-CARBS        PIC ZZ9.
014100         10  FILLER               PIC X(02) VALUE 'C '.
014200         10  WS-RPML-FAT          PIC ZZ9.
014300         10  FILLER               PIC X(02) VALUE 'F '.
014400         10  WS-RPML-COST         PIC ZZZ9.99.
014500         10  FILLER               PIC X(19) VALUE SPACES.
014600
014700*--------------- MISC SEPARATORS ----------------------------------
014800     05  WS-RPT-SEPARATOR         PIC X(132) VALUE ALL '-'.
014900     05  WS-RPT-BLANK-LINE        PIC X(132) VALUE SPACES.
015000
015100*--------------- SHOPPING LIST REPORT -----------------------------
015200     05  WS-SHP-HEADER.
015300         10  FILLER               PIC X(17) VALUE 'INGREDIENT      '.
015400         10  FILLER               PIC X(05) VALUE 'COUNT'.
015500         10  FILLER               PIC X(18) VALUE SPACES.
015600
015700     05  WS-SHP-LINE.
015800         10  WS-SHPL-NAME         PIC X(10).
015900         10  FILLER               PIC X(07) VALUE SPACES.
016000         10  WS-SHPL-COUNT        PIC ZZ9.
016100         10  FILLER               PIC X(20) VALUE SPACES.
016200
016300     05  FILLER                   PIC X(08) VALUE SPACES.
