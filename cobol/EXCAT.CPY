000100*----------------------------------------------------------------*
000200*    EXCAT  --  EXERCISE-CATALOG-RECORD LAYOUT AND WORK TABLE    *
000300*    STATIC REFERENCE DATA, 23 ROWS, LOADED ONCE AT START OF RUN *
000400*    AND HELD RESIDENT FOR THE LIFE OF THE JOB.                  *
000500*----------------------------------------------------------------*
000600 01  WS-EXC-FILE-REC.
000700     05  WS-EXC-FR-NAME                PIC X(24).
000800     05  WS-EXC-FR-MUSCLE-GRP           PIC X(10).
000900     05  WS-EXC-FR-REQUIRED             PIC X(10).
001000     05  WS-EXC-FR-INTENSITY            PIC X(08).
001100     05  WS-EXC-FR-EST-MINUTES          PIC 9(02).
001200     05  WS-EXC-FR-LEVEL                PIC X(12).
001300     05  WS-EXC-FR-OUTDOORS             PIC X(01).
001400     05  FILLER                         PIC X(05) VALUE SPACES.
001500
001600 01  WS-EXC-TABLE-AREA.
001700     05  WS-EXC-ENTRY OCCURS 23 TIMES INDEXED BY WS-EXC-IDX.
001800         10  WS-EXC-NAME                PIC X(24).
001900         10  WS-EXC-MUSCLE-GRP          PIC X(10).
002000         10  WS-EXC-REQUIRED            PIC X(10).
002100         10  WS-EXC-INTENSITY           PIC X(08).
002200         10  WS-EXC-EST-MINUTES         PIC 9(02).
002300         10  WS-EXC-LEVEL               PIC X(12).
002400         10  WS-EXC-OUTDOORS            PIC X(01).
002500
002600 01  WS-EXC-TABLE-FLAT REDEFINES WS-EXC-TABLE-AREA.
002700     05  WS-EXC-RAW-BYTES               PIC X(67) OCCURS 23 TIMES.
