000100******************************************************************
000200*    AUTHOR:       D. OKAFOR                                    *
000300*    INSTALLATION: MIDLAND STATE DP CENTER                      *
000400*    DATE-WRITTEN: 03/11/1987                                    *
000500*    DATE-COMPILED:                                              *
000600*    SECURITY:     UNCLASSIFIED                                  *
000700*----------------------------------------------------------------*
000800*    WRKOSEL -- WORKOUT SELECTION FOR ONE DAY OF THE WEEKLY       *
000900*    WELLNESS PLAN.  CALLED ONCE PER WORKOUT DAY BY WKPLNGEN,     *
001000*    REST DAYS DO NOT CALL THIS PROGRAM.  THE CALLER CARRIES THE  *
001100*    RANDOM-DRAW SEED FORWARD FROM ONE CALL TO THE NEXT SO THAT   *
001200*    THE WHOLE WEEK DRAWS FROM ONE CONTINUOUS SEQUENCE.           *
001300*----------------------------------------------------------------*
001400*    CHANGE LOG                                                  *
001500*    03/11/1987  DOK  ORIGINAL PROGRAM, REQUEST WL-014.          *
001600*    09/22/1988  DOK  EQUIPMENT ELIGIBILITY TABLE ADDED FOR THE  *
001700*                     NEW HOME-GYM QUESTION ON THE INTAKE FORM,  *
001800*                     WL-038.                                    *
001900*    02/14/1990  RJP  EXPERIENCE-LEVEL FALLBACK RULE ADDED SO A   *
002000*                     GROUP WITH NO MATCHING LEVEL STILL GETS AN  *
002100*                     EXERCISE, WL-075.                          *
002200*    11/30/1991  RJP  FILLER PICK (CARDIO/CORE TOP-UP) REPLACED   *
002300*                     THE OLD "ALWAYS ADD JUMPING JACKS" RULE,   *
002400*                     WL-094.                                    *
002500*    06/05/1993  CMH  RANDOM DRAW MOVED TO THE LEHMER GENERATOR   *
002600*                     BELOW SO RUNS ARE REPRODUCIBLE FOR THE      *
002700*                     WELLNESS-COMMITTEE AUDIT, WL-121.          *
002800*    01/18/1996  CMH  SEED NOW PASSED BACK TO THE CALLER INSTEAD  *
002900*                     OF BEING HELD STATIC, SO REST DAYS DO NOT   *
003000*                     SHIFT THE DRAW SEQUENCE.  WL-143.          *
003100*    08/30/1999  TKO  Y2K REVIEW -- NO DATE FIELDS HERE, NO       *
003200*                     CHANGE REQUIRED.  WL-166.                  *
003300*    04/02/2001  TKO  CORRECTED SUBPROGRAM EXIT -- A PRIOR DRAFT  *
003400*                     HAD A STOP RUN IN THE FILL LOOP THAT WOULD  *
003500*                     HAVE KILLED THE WHOLE JOB ON DAY 1, WL-180. *
003600*----------------------------------------------------------------*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. WRKOSEL.
003900 AUTHOR. D. OKAFOR.
004000 INSTALLATION. MIDLAND STATE DP CENTER.
004100 DATE-WRITTEN. 03/11/1987.
004200 DATE-COMPILED.
004300 SECURITY. UNCLASSIFIED.
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS WS-LOWER-CLASS IS 'a' THRU 'z'
004900     UPSI-0 IS WS-WKO-TRACE-SWITCH.
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*----------------------------------------------------------------*
005400*    EQUIPMENT-FILTERED POOL AND WORK SUBSETS -- ALL HOLD         *
005500*    CATALOG INDICES (1-23), NOT THE EXERCISES THEMSELVES.        *
005600*----------------------------------------------------------------*
005700 01  WS-EQUIP-POOL.
005800     05  WS-EQP-COUNT                 PIC 9(02) COMP VALUE ZERO.
005900     05  WS-EQP-IDX OCCURS 23 TIMES    PIC 9(02) COMP.
006000     05  FILLER                       PIC X(01) VALUE SPACE.
006100
006200 01  WS-GROUP-POOL.
006300     05  WS-GRP-COUNT                 PIC 9(02) COMP VALUE ZERO.
006400     05  WS-GRP-IDX OCCURS 23 TIMES    PIC 9(02) COMP.
006500     05  FILLER                       PIC X(01) VALUE SPACE.
006600
006700 01  WS-LEVEL-POOL.
006800     05  WS-LVP-COUNT                 PIC 9(02) COMP VALUE ZERO.
006900     05  WS-LVP-IDX OCCURS 23 TIMES    PIC 9(02) COMP.
007000     05  FILLER                       PIC X(01) VALUE SPACE.
007100
007200 01  WS-CARDIO-POOL.
007300     05  WS-CDP-COUNT                 PIC 9(02) COMP VALUE ZERO.
007400     05  WS-CDP-IDX OCCURS 23 TIMES    PIC 9(02) COMP.
007500     05  FILLER                       PIC X(01) VALUE SPACE.
007600
007700*----------------------------------------------------------------*
007800*    FIXED MUSCLE-GROUP DRAW ORDER FOR THE "GROUP PICK" STEP.     *
007900*----------------------------------------------------------------*
008000 01  WS-GROUP-NAMES-TABLE.
008100     05  WS-GNT-ENTRY OCCURS 5 TIMES   PIC X(10).
008200
008300 01  WS-GROUP-NAMES-ALT REDEFINES WS-GROUP-NAMES-TABLE.
008400     05  WS-GNA-FLAT                   PIC X(50).
008500
008600*----------------------------------------------------------------*
008700*    LEHMER (PARK-MILLER MINIMAL-STANDARD) GENERATOR.  SEEDED 42 *
008800*    AT THE START OF DAY 1 BY THE CALLER; THE UPDATED SEED IS     *
008900*    HANDED BACK EACH CALL SO THE WEEK'S DRAWS FORM ONE SEQUENCE. *
009000*----------------------------------------------------------------*
009100 77  WS-RND-SEED                       PIC 9(10) COMP VALUE ZERO.
009200 77  WS-RND-PRODUCT                    PIC 9(18) COMP VALUE ZERO.
009300 77  WS-RND-PM-QUOTIENT                PIC 9(07) COMP VALUE ZERO.
009400 77  WS-RND-BOUND-QUOTIENT             PIC 9(10) COMP VALUE ZERO.
009500 77  WS-RND-DRAW                       PIC 9(10) COMP VALUE ZERO.
009600 77  WS-RND-BOUND                      PIC 9(03) COMP VALUE ZERO.
009700
009800*----------------------------------------------------------------*
009900*    ALTERNATE VIEW OF THE RANDOM PRODUCT, SPLIT INTO A HIGH AND  *
010000*    LOW HALF -- CARRIED OVER FROM THE OLD ACCOUNT-NUMBER CHECK-  *
010100*    DIGIT ROUTINES FOR TRACING UNDER THE UPSI-0 SWITCH.          *
010200*----------------------------------------------------------------*
010300 01  WS-RND-PRODUCT-GROUP.
010400     05  WS-RND-PRODUCT-COPY           PIC 9(18).
010500 01  WS-RND-PRODUCT-R REDEFINES WS-RND-PRODUCT-GROUP.
010600     05  WS-RND-PRODUCT-HI             PIC 9(09).
010700     05  WS-RND-PRODUCT-LO             PIC 9(09).
010800
010900*----------------------------------------------------------------*
011000*    GENERAL WORK FIELDS (ALL COUNTERS/SUBSCRIPTS ARE COMP)       *
011100*----------------------------------------------------------------*
011200 77  WS-I                              PIC 9(02) COMP VALUE ZERO.
011300 77  WS-J                              PIC 9(02) COMP VALUE ZERO.
011400 77  WS-G                              PIC 9(01) COMP VALUE ZERO.
011500 77  WS-CATIDX                         PIC 9(02) COMP VALUE ZERO.
011600 77  WS-PICK-POS                       PIC 9(02) COMP VALUE ZERO.
011700 77  WS-MIN-SLOT                       PIC 9(02) COMP VALUE ZERO.
011800 77  WS-MIN-VALUE                      PIC 9(03) COMP VALUE ZERO.
011900 77  WS-TARGET-MIN                     PIC 9(03) COMP VALUE ZERO.
012000 77  WS-EXCLUDE-SW                     PIC X(01) VALUE 'N'.
012100     88  WS-EX-EXCLUDED                    VALUE 'Y'.
012200 77  WS-FOUND-SW                       PIC X(01) VALUE 'N'.
012300     88  WS-EX-FOUND                       VALUE 'Y'.
012400 77  WS-LEVEL-LOWER                    PIC X(12) VALUE SPACES.
012500 77  WS-EXPERIENCE-LOWER               PIC X(12) VALUE SPACES.
012600 77  WS-POOL-QUARTER                   PIC 9(03) COMP VALUE ZERO.
012700
012800*----------------------------------------------------------------*
012900     COPY EXCAT.
013000     COPY WKPLAN.
013100*----------------------------------------------------------------*
013200 LINKAGE SECTION.
013300*----------------------------------------------------------------*
013400 01  LK-WKO-IN.
013500     05  LK-WKO-HAS-GYM                PIC X(01).
013600     05  LK-WKO-HAS-DUMBBELLS          PIC X(01).
013700     05  LK-WKO-HAS-BANDS              PIC X(01).
013800     05  LK-WKO-EXPERIENCE             PIC X(12).
013900     05  LK-WKO-MINUTES-PER-WORKOUT    PIC 9(03).
014000
014100 77  LK-RND-SEED-IO                    PIC 9(10) COMP.
014200*----------------------------------------------------------------*
014300 PROCEDURE DIVISION USING LK-WKO-IN, WS-EXC-TABLE-AREA,
014400                          WS-DAY-WORKOUT-OUT, LK-RND-SEED-IO.
014500*----------------------------------------------------------------*
014600     PERFORM 1000-INITIALIZE-SELECTION
014700             THRU 1000-INITIALIZE-SELECTION-FIN.
014800     PERFORM 1200-APPEND-NAMED-WARMUPS
014900             THRU 1200-APPEND-NAMED-WARMUPS-FIN.
015000     PERFORM 2000-PICK-BY-GROUP          THRU 2000-PICK-BY-GROUP-FIN.
015100     PERFORM 3100-TRIM-IF-OVER-TARGET
015200             THRU 3100-TRIM-IF-OVER-TARGET-FIN.
015300     PERFORM 3200-FILL-IF-UNDER-TARGET
015400             THRU 3200-FILL-IF-UNDER-TARGET-FIN.
015500
015600     MOVE WS-RND-SEED TO LK-RND-SEED-IO.
015700     EXIT PROGRAM.
015800*----------------------------------------------------------------*
015900 1000-INITIALIZE-SELECTION.
016000
016100     INITIALIZE WS-DAY-WORKOUT-OUT WS-EQUIP-POOL.
016200     MOVE LK-RND-SEED-IO TO WS-RND-SEED.
016300
016400     MOVE 'Push      ' TO WS-GNT-ENTRY(1).
016500     MOVE 'Pull      ' TO WS-GNT-ENTRY(2).
016600     MOVE 'Legs      ' TO WS-GNT-ENTRY(3).
016700     MOVE 'Full Body ' TO WS-GNT-ENTRY(4).
016800     MOVE 'Cardio    ' TO WS-GNT-ENTRY(5).
016900
017000     MOVE LK-WKO-MINUTES-PER-WORKOUT TO WS-TARGET-MIN.
017100     IF WS-TARGET-MIN < 10
017200         MOVE 10 TO WS-TARGET-MIN
017300     END-IF.
017400     PERFORM 1100-BUILD-EQUIPMENT-POOL
017500             THRU 1100-BUILD-EQUIPMENT-POOL-FIN.
017600
017700 1000-INITIALIZE-SELECTION-FIN.
017800     EXIT.
017900*----------------------------------------------------------------*
018000*    BUILD THE EQUIPMENT-FILTERED POOL, CATALOG ORDER PRESERVED. *
018100*----------------------------------------------------------------*
018200 1100-BUILD-EQUIPMENT-POOL.
018300
018400     PERFORM 1110-FILTER-ONE-EXERCISE
018500             THRU 1110-FILTER-ONE-EXERCISE-FIN
018600             VARYING WS-EXC-IDX FROM 1 BY 1 UNTIL WS-EXC-IDX > 23.
018700
018800 1100-BUILD-EQUIPMENT-POOL-FIN.
018900     EXIT.
019000*----------------------------------------------------------------*
019100 1110-FILTER-ONE-EXERCISE.
019200
019300     MOVE 'N' TO WS-EXCLUDE-SW.
019400     EVALUATE WS-EXC-REQUIRED(WS-EXC-IDX)
019500         WHEN 'gym       '
019600             IF LK-WKO-HAS-GYM NOT = 'Y'
019700                 MOVE 'Y' TO WS-EXCLUDE-SW
019800             END-IF
019900         WHEN 'dumbbells '
020000             IF LK-WKO-HAS-DUMBBELLS NOT = 'Y' AND
020100                LK-WKO-HAS-GYM NOT = 'Y'
020200                 MOVE 'Y' TO WS-EXCLUDE-SW
020300             END-IF
020400         WHEN 'bands     '
020500             IF LK-WKO-HAS-BANDS NOT = 'Y' AND
020600                LK-WKO-HAS-GYM NOT = 'Y'
020700                 MOVE 'Y' TO WS-EXCLUDE-SW
020800             END-IF
020900         WHEN OTHER
021000             CONTINUE
021100     END-EVALUATE.
021200     IF NOT WS-EX-EXCLUDED
021300         ADD 1 TO WS-EQP-COUNT
021400         MOVE WS-EXC-IDX TO WS-EQP-IDX(WS-EQP-COUNT)
021500     END-IF.
021600
021700 1110-FILTER-ONE-EXERCISE-FIN.
021800     EXIT.
021900*----------------------------------------------------------------*
022000*    NAMED WARMUPS -- JUMPING JACKS FIRST, THEN PLANK, EACH ONLY  *
022100*    IF PRESENT IN THE EQUIPMENT-FILTERED POOL.                  *
022200*----------------------------------------------------------------*
022300 1200-APPEND-NAMED-WARMUPS.
022400
022500     MOVE 'N' TO WS-FOUND-SW.
022600     PERFORM 1210-CHECK-FOR-JACKS THRU 1210-CHECK-FOR-JACKS-FIN
022700             VARYING WS-I FROM 1 BY 1
022800             UNTIL WS-I > WS-EQP-COUNT OR WS-EX-FOUND.
022900
023000     MOVE 'N' TO WS-FOUND-SW.
023100     PERFORM 1220-CHECK-FOR-PLANK THRU 1220-CHECK-FOR-PLANK-FIN
023200             VARYING WS-I FROM 1 BY 1
023300             UNTIL WS-I > WS-EQP-COUNT OR WS-EX-FOUND.
023400
023500 1200-APPEND-NAMED-WARMUPS-FIN.
023600     EXIT.
023700*----------------------------------------------------------------*
023800 1210-CHECK-FOR-JACKS.
023900
024000     MOVE WS-EQP-IDX(WS-I) TO WS-CATIDX.
024100     IF WS-EXC-NAME(WS-CATIDX) = 'Jumping Jacks           '
024200         PERFORM 9100-APPEND-EXERCISE THRU 9100-APPEND-EXERCISE-FIN
024300         MOVE 'Y' TO WS-FOUND-SW
024400     END-IF.
024500
024600 1210-CHECK-FOR-JACKS-FIN.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 1220-CHECK-FOR-PLANK.
025000
025100     MOVE WS-EQP-IDX(WS-I) TO WS-CATIDX.
025200     IF WS-EXC-NAME(WS-CATIDX) = 'Plank                   '
025300         PERFORM 9100-APPEND-EXERCISE THRU 9100-APPEND-EXERCISE-FIN
025400         MOVE 'Y' TO WS-FOUND-SW
025500     END-IF.
025600
025700 1220-CHECK-FOR-PLANK-FIN.
025800     EXIT.
025900*----------------------------------------------------------------*
026000 2000-PICK-BY-GROUP.
026100
026200     PERFORM 2010-PICK-ONE-GROUP THRU 2010-PICK-ONE-GROUP-FIN
026300             VARYING WS-G FROM 1 BY 1 UNTIL WS-G > 5.
026400
026500 2000-PICK-BY-GROUP-FIN.
026600     EXIT.
026700*----------------------------------------------------------------*
026800 2010-PICK-ONE-GROUP.
026900
027000     PERFORM 2100-BUILD-GROUP-POOL  THRU 2100-BUILD-GROUP-POOL-FIN.
027100     IF WS-GRP-COUNT NOT = ZERO
027200         PERFORM 2200-BUILD-LEVEL-POOL THRU 2200-BUILD-LEVEL-POOL-FIN
027300         PERFORM 2300-PICK-FROM-LEVEL-POOL
027400                 THRU 2300-PICK-FROM-LEVEL-POOL-FIN
027500     END-IF.
027600
027700 2010-PICK-ONE-GROUP-FIN.
027800     EXIT.
027900*----------------------------------------------------------------*
028000 2100-BUILD-GROUP-POOL.
028100
028200     MOVE ZERO TO WS-GRP-COUNT.
028300     PERFORM 2110-CHECK-GROUP-MATCH THRU 2110-CHECK-GROUP-MATCH-FIN
028400             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-EQP-COUNT.
028500
028600 2100-BUILD-GROUP-POOL-FIN.
028700     EXIT.
028800*----------------------------------------------------------------*
028900 2110-CHECK-GROUP-MATCH.
029000
029100     MOVE WS-EQP-IDX(WS-I) TO WS-CATIDX.
029200     IF WS-EXC-MUSCLE-GRP(WS-CATIDX) = WS-GNT-ENTRY(WS-G)
029300         ADD 1 TO WS-GRP-COUNT
029400         MOVE WS-CATIDX TO WS-GRP-IDX(WS-GRP-COUNT)
029500     END-IF.
029600
029700 2110-CHECK-GROUP-MATCH-FIN.
029800     EXIT.
029900*----------------------------------------------------------------*
030000*    SUB-SUBSET OF THE GROUP POOL MATCHING THE PROFILE'S         *
030100*    EXPERIENCE LEVEL, CASE-INSENSITIVE; FALLS BACK TO THE WHOLE  *
030200*    GROUP POOL IF NOTHING MATCHES.                              *
030300*----------------------------------------------------------------*
030400 2200-BUILD-LEVEL-POOL.
030500
030600     MOVE ZERO TO WS-LVP-COUNT.
030700     MOVE LK-WKO-EXPERIENCE TO WS-EXPERIENCE-LOWER.
030800     INSPECT WS-EXPERIENCE-LOWER
030900         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031000                 TO 'abcdefghijklmnopqrstuvwxyz'.
031100
031200     PERFORM 2210-CHECK-LEVEL-MATCH THRU 2210-CHECK-LEVEL-MATCH-FIN
031300             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-GRP-COUNT.
031400
031500     IF WS-LVP-COUNT = ZERO
031600         MOVE WS-GRP-COUNT TO WS-LVP-COUNT
031700         PERFORM 2220-COPY-GROUP-ENTRY THRU 2220-COPY-GROUP-ENTRY-FIN
031800                 VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-GRP-COUNT
031900     END-IF.
032000
032100 2200-BUILD-LEVEL-POOL-FIN.
032200     EXIT.
032300*----------------------------------------------------------------*
032400 2210-CHECK-LEVEL-MATCH.
032500
032600     MOVE WS-GRP-IDX(WS-I) TO WS-CATIDX.
032700     MOVE WS-EXC-LEVEL(WS-CATIDX) TO WS-LEVEL-LOWER.
032800     INSPECT WS-LEVEL-LOWER
032900         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033000                 TO 'abcdefghijklmnopqrstuvwxyz'.
033100     IF WS-LEVEL-LOWER = WS-EXPERIENCE-LOWER
033200         ADD 1 TO WS-LVP-COUNT
033300         MOVE WS-CATIDX TO WS-LVP-IDX(WS-LVP-COUNT)
033400     END-IF.
033500
033600 2210-CHECK-LEVEL-MATCH-FIN.
033700     EXIT.
033800*----------------------------------------------------------------*
033900 2220-COPY-GROUP-ENTRY.
034000
034100     MOVE WS-GRP-IDX(WS-I) TO WS-LVP-IDX(WS-I).
034200
034300 2220-COPY-GROUP-ENTRY-FIN.
034400     EXIT.
034500*----------------------------------------------------------------*
034600 2300-PICK-FROM-LEVEL-POOL.
034700
034800     MOVE WS-LVP-COUNT TO WS-RND-BOUND.
034900     PERFORM 9000-NEXT-RANDOM-DRAW THRU 9000-NEXT-RANDOM-DRAW-FIN.
035000
035100     ADD 1 TO WS-RND-DRAW GIVING WS-PICK-POS.
035200     MOVE WS-LVP-IDX(WS-PICK-POS) TO WS-CATIDX.
035300     PERFORM 9100-APPEND-EXERCISE THRU 9100-APPEND-EXERCISE-FIN.
035400
035500 2300-PICK-FROM-LEVEL-POOL-FIN.
035600     EXIT.
035700*----------------------------------------------------------------*
035800*    TRIM -- REPEATEDLY DROP THE SHORTEST EXERCISE WHILE OVER    *
035900*    THE TARGET MINUTES AND MORE THAN 3 EXERCISES REMAIN.        *
036000*----------------------------------------------------------------*
036100 3100-TRIM-IF-OVER-TARGET.
036200
036300     PERFORM 3110-TRIM-ONE-PASS THRU 3110-TRIM-ONE-PASS-FIN
036400             UNTIL WS-WKO-COUNT NOT > 3
036500        OR WS-WKO-TOTAL-MINUTES NOT > WS-TARGET-MIN.
036600
036700 3100-TRIM-IF-OVER-TARGET-FIN.
036800     EXIT.
036900*----------------------------------------------------------------*
037000 3110-TRIM-ONE-PASS.
037100
037200     MOVE 1 TO WS-MIN-SLOT.
037300     MOVE WS-WKO-EST-MINUTES(1) TO WS-MIN-VALUE.
037400
037500     PERFORM 3111-CHECK-SHORTEST THRU 3111-CHECK-SHORTEST-FIN
037600             VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-WKO-COUNT.
037700
037800     SUBTRACT WS-MIN-VALUE FROM WS-WKO-TOTAL-MINUTES.
037900     PERFORM 3112-SHIFT-ONE-SLOT THRU 3112-SHIFT-ONE-SLOT-FIN
038000             VARYING WS-I FROM WS-MIN-SLOT BY 1
038100             UNTIL WS-I >= WS-WKO-COUNT.
038200     SUBTRACT 1 FROM WS-WKO-COUNT.
038300
038400 3110-TRIM-ONE-PASS-FIN.
038500     EXIT.
038600*----------------------------------------------------------------*
038700 3111-CHECK-SHORTEST.
038800
038900     IF WS-WKO-EST-MINUTES(WS-I) < WS-MIN-VALUE
039000         MOVE WS-I TO WS-MIN-SLOT
039100         MOVE WS-WKO-EST-MINUTES(WS-I) TO WS-MIN-VALUE
039200     END-IF.
039300
039400 3111-CHECK-SHORTEST-FIN.
039500     EXIT.
039600*----------------------------------------------------------------*
039700 3112-SHIFT-ONE-SLOT.
039800
039900     MOVE WS-WKO-ENTRY(WS-I + 1) TO WS-WKO-ENTRY(WS-I).
040000
040100 3112-SHIFT-ONE-SLOT-FIN.
040200     EXIT.
040300*----------------------------------------------------------------*
040400*    FILL -- CARDIO/CORE TOP-UP VIA THE FILLER PICK RULE.        *
040500*----------------------------------------------------------------*
040600 3200-FILL-IF-UNDER-TARGET.
040700
040800     MOVE ZERO TO WS-CDP-COUNT.
040900     PERFORM 3205-CHECK-CARDIO-CORE THRU 3205-CHECK-CARDIO-CORE-FIN
041000             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-EQP-COUNT.
041100
041200     MOVE 'N' TO WS-FOUND-SW.
041300     PERFORM 3210-FILL-ONE-PASS THRU 3210-FILL-ONE-PASS-FIN
041400             UNTIL WS-WKO-TOTAL-MINUTES NOT < WS-TARGET-MIN
041500                OR WS-WKO-COUNT >= 11
041600                OR WS-CDP-COUNT = ZERO
041700                OR WS-EX-FOUND.
041800
041900 3200-FILL-IF-UNDER-TARGET-FIN.
042000     EXIT.
042100*----------------------------------------------------------------*
042200 3205-CHECK-CARDIO-CORE.
042300
042400     MOVE WS-EQP-IDX(WS-I) TO WS-CATIDX.
042500     IF WS-EXC-MUSCLE-GRP(WS-CATIDX) = 'Cardio    '
042600        OR WS-EXC-MUSCLE-GRP(WS-CATIDX) = 'Core      '
042700         ADD 1 TO WS-CDP-COUNT
042800         MOVE WS-CATIDX TO WS-CDP-IDX(WS-CDP-COUNT)
042900     END-IF.
043000
043100 3205-CHECK-CARDIO-CORE-FIN.
043200     EXIT.
043300*----------------------------------------------------------------*
043400 3210-FILL-ONE-PASS.
043500
043600     DIVIDE WS-CDP-COUNT BY 4 GIVING WS-POOL-QUARTER.
043700     SUBTRACT 1 FROM WS-POOL-QUARTER.
043800     IF WS-POOL-QUARTER < 1
043900         MOVE 1 TO WS-POOL-QUARTER
044000     END-IF.
044100
044200     COMPUTE WS-RND-BOUND = WS-POOL-QUARTER + 1.
044300     PERFORM 9000-NEXT-RANDOM-DRAW THRU 9000-NEXT-RANDOM-DRAW-FIN.
044400
044500     IF WS-RND-DRAW + 1 > WS-CDP-COUNT
044600         MOVE 'Y' TO WS-FOUND-SW
044700     ELSE
044800         ADD 1 TO WS-RND-DRAW GIVING WS-PICK-POS
044900         MOVE WS-CDP-IDX(WS-PICK-POS) TO WS-CATIDX
045000         PERFORM 9100-APPEND-EXERCISE THRU 9100-APPEND-EXERCISE-FIN
045100     END-IF.
045200
045300 3210-FILL-ONE-PASS-FIN.
045400     EXIT.
045500*----------------------------------------------------------------*
045600*    9000-NEXT-RANDOM-DRAW -- ONE STEP OF THE LEHMER GENERATOR,   *
045700*    SEED = (SEED * 16807) MOD 2147483647, THEN REDUCED MOD THE   *
045800*    CALLER'S BOUND IN WS-RND-BOUND.  RESULT IN WS-RND-DRAW.      *
045900*----------------------------------------------------------------*
046000 9000-NEXT-RANDOM-DRAW.
046100
046200     COMPUTE WS-RND-PRODUCT = WS-RND-SEED * 16807.
046300     DIVIDE WS-RND-PRODUCT BY 2147483647
046400         GIVING WS-RND-PM-QUOTIENT REMAINDER WS-RND-SEED.
046500
046600     MOVE WS-RND-PRODUCT TO WS-RND-PRODUCT-COPY.
046700
046800     DIVIDE WS-RND-SEED BY WS-RND-BOUND
046900         GIVING WS-RND-BOUND-QUOTIENT REMAINDER WS-RND-DRAW.
047000
047100 9000-NEXT-RANDOM-DRAW-FIN.
047200     EXIT.
047300*----------------------------------------------------------------*
047400*    9100-APPEND-EXERCISE -- COPY CATALOG ENTRY WS-CATIDX INTO    *
047500*    THE NEXT OUTPUT SLOT AND ADD ITS MINUTES TO THE RUNNING      *
047600*    TOTAL.                                                      *
047700*----------------------------------------------------------------*
047800 9100-APPEND-EXERCISE.
047900
048000     ADD 1 TO WS-WKO-COUNT.
048100     MOVE WS-EXC-NAME(WS-CATIDX)        TO
048200              WS-WKO-NAME(WS-WKO-COUNT).
048300     MOVE WS-EXC-MUSCLE-GRP(WS-CATIDX)   TO
048400              WS-WKO-MUSCLE-GRP(WS-WKO-COUNT).
048500     MOVE WS-EXC-REQUIRED(WS-CATIDX)     TO
048600              WS-WKO-REQUIRED(WS-WKO-COUNT).
048700     MOVE WS-EXC-INTENSITY(WS-CATIDX)    TO
048800              WS-WKO-INTENSITY(WS-WKO-COUNT).
048900     MOVE WS-EXC-EST-MINUTES(WS-CATIDX)  TO
049000              WS-WKO-EST-MINUTES(WS-WKO-COUNT).
049100     ADD WS-EXC-EST-MINUTES(WS-CATIDX) TO WS-WKO-TOTAL-MINUTES.
049200
049300 9100-APPEND-EXERCISE-FIN.
049400     EXIT.
049500*----------------------------------------------------------------*
049600       END PROGRAM WRKOSEL.
