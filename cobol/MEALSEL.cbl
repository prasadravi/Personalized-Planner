000100******************************************************************
000200*    AUTHOR:       D. OKAFOR                                    *
000300*    INSTALLATION: MIDLAND STATE DP CENTER                      *
000400*    DATE-WRITTEN: 03/11/1987                                    *
000500*    DATE-COMPILED:                                              *
000600*    SECURITY:     UNCLASSIFIED                                  *
000700*----------------------------------------------------------------*
000800*    MEALSEL -- MEAL SELECTION FOR ONE DAY OF THE WEEKLY WELLNESS*
000900*    PLAN.  CALLED ONCE PER DAY (INCLUDING REST DAYS) BY WKPLNGEN*
001000*    WITH THE DAY'S DIET/ALLERGY/CUISINE FILTERS, THE CALORIE    *
001100*    TARGET AND THE FOOD BUDGET.  RETURNS THE DAY'S MEAL LIST,   *
001200*    ITS CALORIE/MACRO TOTALS AND ITS ROUNDED COST.              *
001300*----------------------------------------------------------------*
001400*    CHANGE LOG                                                  *
001500*    03/11/1987  DOK  ORIGINAL PROGRAM, WRITTEN AS THE HEALTH    *
001600*                     FAIR FOLLOW-UP PLANNER, REQUEST WL-014.    *
001700*    09/22/1988  DOK  ADDED GLUTEN-FREE AND HALAL DIET FLAGS     *
001800*                     PER WL-041 (EMPLOYEE SURVEY RESULT).       *
001900*    02/14/1990  RJP  REGION-BASED CUISINE FALLBACK ADDED, WL-077*
002000*    11/30/1991  RJP  REMOVAL-PENALTY TRIM REPLACED STRAIGHT     *
002100*                     LAST-ADDED TRIM, WL-093 (BUDGET COMPLAINTS)*
002200*    06/05/1993  CMH  BREAKFAST/SNACK HINT WORD TABLES ADDED,    *
002300*                     WL-118.                                    *
002400*    01/18/1996  CMH  FILL LOOP CAPPED AT 20 PASSES, WL-142.     *
002500*    08/30/1999  TKO  Y2K REVIEW -- NO DATE FIELDS IN THIS       *
002600*                     PROGRAM, NO CHANGE REQUIRED.  WL-166.      *
002700*    04/02/2001  TKO  DAY-COST ROUNDING MOVED TO ITS OWN         *
002800*                     PARAGRAPH FOR THE SHOPPING LIST TIE-IN,    *
002900*                     WL-181.                                    *
003000*----------------------------------------------------------------*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. MEALSEL.
003300 AUTHOR. D. OKAFOR.
003400 INSTALLATION. MIDLAND STATE DP CENTER.
003500 DATE-WRITTEN. 03/11/1987.
003600 DATE-COMPILED.
003700 SECURITY. UNCLASSIFIED.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS WS-LOWER-CLASS IS 'a' THRU 'z'
004300     UPSI-0 IS WS-MEAL-TRACE-SWITCH.
004400*----------------------------------------------------------------*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*----------------------------------------------------------------*
004800*    FILTER POOLS -- CATALOG-INDEX LISTS, BUILT IN CATALOG ORDER *
004900*----------------------------------------------------------------*
005000 01  WS-DIET-POOL.
005100     05  WS-DP-COUNT                  PIC 9(02) COMP VALUE ZERO.
005200     05  WS-DP-IDX OCCURS 24 TIMES     PIC 9(02) COMP.
005300     05  FILLER                       PIC X(01) VALUE SPACE.
005400
005500 01  WS-CUISINE-POOL.
005600     05  WS-CP-COUNT                  PIC 9(02) COMP VALUE ZERO.
005700     05  WS-CP-IDX OCCURS 24 TIMES     PIC 9(02) COMP.
005800     05  FILLER                       PIC X(01) VALUE SPACE.
005900
006000 01  WS-SORTED-POOL.
006100     05  WS-SP-COUNT                  PIC 9(02) COMP VALUE ZERO.
006200     05  WS-SP-IDX OCCURS 24 TIMES     PIC 9(02) COMP.
006300     05  FILLER                       PIC X(01) VALUE SPACE.
006400
006500 01  WS-SELECTED-FLAGS.
006600     05  WS-SEL-FLAG OCCURS 24 TIMES   PIC X(01) VALUE 'N'.
006700     05  FILLER                       PIC X(01) VALUE SPACE.
006800
006900*----------------------------------------------------------------*
007000*    PER-CANDIDATE INGREDIENT TOKEN WORK AREA                    *
007100*----------------------------------------------------------------*
007200 01  WS-CUR-ING-TOKENS.
007300     05  WS-CUR-ING-COUNT             PIC 9(02) COMP VALUE ZERO.
007400     05  WS-CUR-ING-TOKEN OCCURS 8 TIMES PIC X(10).
007500     05  FILLER                       PIC X(01) VALUE SPACE.
007600
007700*----------------------------------------------------------------*
007800*    HINT WORD TABLES (BREAKFAST / SNACK)                        *
007900*----------------------------------------------------------------*
008000 01  WS-BREAKFAST-HINTS.
008100     05  WS-BKH-COUNT                 PIC 9(01) COMP VALUE 8.
008200     05  WS-BKH-ENTRY OCCURS 8 TIMES.
008300         10  WS-BKH-TEXT               PIC X(10).
008400         10  WS-BKH-LEN                PIC 9(02) COMP.
008500     05  FILLER                       PIC X(01) VALUE SPACE.
008600
008700 01  WS-SNACK-HINTS.
008800     05  WS-SNH-COUNT                 PIC 9(01) COMP VALUE 7.
008900     05  WS-SNH-ENTRY OCCURS 7 TIMES.
009000         10  WS-SNH-TEXT               PIC X(10).
009100         10  WS-SNH-LEN                PIC 9(02) COMP.
009200     05  FILLER                       PIC X(01) VALUE SPACE.
009300
009400*----------------------------------------------------------------*
009500*    COMPARE / LOOP WORK (ALL COUNTERS AND SUBSCRIPTS ARE COMP)  *
009600*----------------------------------------------------------------*
009700 77  WS-KCAL                           PIC 9(05) COMP VALUE ZERO.
009800 77  WS-COST                           PIC 9(07)V9(02) COMP
009900                                           VALUE ZERO.
010000 77  WS-BEST-IDX                       PIC 9(02) COMP VALUE ZERO.
010100 77  WS-BEST-RATIO-L                   PIC 9(09) COMP VALUE ZERO.
010200 77  WS-CUR-RATIO-L                    PIC 9(09) COMP VALUE ZERO.
010300 77  WS-BEST-RATIO-R                   PIC 9(09) COMP VALUE ZERO.
010400 77  WS-CUR-RATIO-R                    PIC 9(09) COMP VALUE ZERO.
010500 77  WS-I                              PIC 9(02) COMP VALUE ZERO.
010600 77  WS-J                              PIC 9(02) COMP VALUE ZERO.
010700 77  WS-K                              PIC 9(02) COMP VALUE ZERO.
010800 77  WS-CATIDX                         PIC 9(02) COMP VALUE ZERO.
010900 77  WS-POS                            PIC 9(02) COMP VALUE ZERO.
011000 77  WS-WLEN                           PIC 9(02) COMP VALUE ZERO.
011100 77  WS-SCANLEN                        PIC 9(02) COMP VALUE ZERO.
011200 77  WS-EXCLUDE-SW                     PIC X(01) VALUE 'N'.
011300     88  WS-MEAL-EXCLUDED                  VALUE 'Y'.
011400 77  WS-MATCH-SW                       PIC X(01) VALUE 'N'.
011500     88  WS-WORD-MATCHED                   VALUE 'Y'.
011600 77  WS-INDIA-SW                       PIC X(01) VALUE 'N'.
011700     88  WS-REGION-IS-INDIA                VALUE 'Y'.
011800 77  WS-REGION-LOWER                   PIC X(20) VALUE SPACES.
011900 77  WS-CUISINE-LOWER                  PIC X(16) VALUE SPACES.
012000 77  WS-TOKEN-LOWER                    PIC X(20) VALUE SPACES.
012100 77  WS-FILL-ITER                      PIC 9(02) COMP VALUE ZERO.
012200 77  WS-GAP                            PIC S9(05) COMP VALUE ZERO.
012300 77  WS-REMAIN-BUDGET                  PIC S9(07)V9(02) COMP
012400                                           VALUE ZERO.
012500 77  WS-FILL-FOUND-IDX                 PIC 9(02) COMP VALUE ZERO.
012600 77  WS-PENALTY-MAX-SLOT               PIC 9(02) COMP VALUE ZERO.
012700 77  WS-PENALTY-MAX-SCORE              PIC S9(07)V9(04) COMP
012800                                           VALUE ZERO.
012900 77  WS-PENALTY-CUR-SCORE              PIC S9(07)V9(04) COMP
013000                                           VALUE ZERO.
013100
013200*----------------------------------------------------------------*
013300*    ALTERNATE VIEW OF THE RUNNING COST ACCUMULATOR, USED BY     *
013400*    THE ROUND-TO-CENTS PARAGRAPH (PRODUCTION HABIT CARRIED OVER *
013500*    FROM THE OLD STATEMENT-BALANCE ROUTINES).                   *
013600*----------------------------------------------------------------*
013700 01  WS-COST-WORK.
013800     05  WS-COST-ACCUM                 PIC 9(07)V9(02).
013900 01  WS-COST-WORK-R REDEFINES WS-COST-WORK.
014000     05  WS-COST-WHOLE                 PIC 9(07).
014100     05  WS-COST-CENTS                 PIC 9(02).
014200
014300*----------------------------------------------------------------*
014400*    CHAR-ARRAY VIEW OF THE INGREDIENT TOKEN WORK AREA, USED FOR *
014500*    THE SUBSTRING SCAN IN THE CUISINE/HINT-WORD PARAGRAPHS.     *
014600*----------------------------------------------------------------*
014700 01  WS-SCAN-BUFFER                    PIC X(28) VALUE SPACES.
014800 01  WS-SCAN-BUFFER-R REDEFINES WS-SCAN-BUFFER.
014900     05  WS-SCAN-CHAR OCCURS 28 TIMES  PIC X(01).
015000
015100*----------------------------------------------------------------*
015200     COPY MLCAT.
015300     COPY WKPLAN.
015400*----------------------------------------------------------------*
015500 LINKAGE SECTION.
015600*----------------------------------------------------------------*
015700 01  LK-MLS-IN.
015800     05  LK-MLS-VEGETARIAN             PIC X(01).
015900     05  LK-MLS-VEGAN                  PIC X(01).
016000     05  LK-MLS-LACTOSE-FREE           PIC X(01).
016100     05  LK-MLS-GLUTEN-FREE            PIC X(01).
016200     05  LK-MLS-HALAL                  PIC X(01).
016300     05  LK-MLS-ALLERGY-COUNT          PIC 9(02) COMP.
016400     05  LK-MLS-ALLERGY-TOKEN OCCURS 20 TIMES PIC X(20).
016500     05  LK-MLS-DISLIKE-COUNT          PIC 9(02) COMP.
016600     05  LK-MLS-DISLIKE-TOKEN OCCURS 20 TIMES PIC X(20).
016700     05  LK-MLS-CUISINE-COUNT          PIC 9(02) COMP.
016800     05  LK-MLS-CUISINE-TOKEN OCCURS 10 TIMES PIC X(20).
016900     05  LK-MLS-REGION                 PIC X(20).
017000     05  LK-MLS-TARGET-CAL             PIC 9(04).
017100     05  LK-MLS-BUDGET                 PIC 9(05)V9(02).
017200*----------------------------------------------------------------*
017300 PROCEDURE DIVISION USING LK-MLS-IN, WS-ML-TABLE-AREA,
017400                          WS-DAY-MEAL-OUT.
017500*----------------------------------------------------------------*
017600     PERFORM 1000-INITIALIZE-SELECTION
017700             THRU 1000-INITIALIZE-SELECTION-FIN.
017800     PERFORM 2000-PICK-REQUIRED-MEALS
017900             THRU 2000-PICK-REQUIRED-MEALS-FIN.
018000     PERFORM 3000-FILL-AND-TRIM        THRU 3000-FILL-AND-TRIM-FIN.
018100     PERFORM 3300-ROUND-DAY-COST        THRU 3300-ROUND-DAY-COST-FIN.
018200     PERFORM 3400-SUM-DAY-MACROS        THRU 3400-SUM-DAY-MACROS-FIN.
018300
018400     EXIT PROGRAM.
018500*----------------------------------------------------------------*
018600 1000-INITIALIZE-SELECTION.
018700
018800     INITIALIZE WS-DAY-MEAL-OUT WS-DIET-POOL WS-CUISINE-POOL
018900               WS-SORTED-POOL WS-SELECTED-FLAGS.
019000     MOVE ZERO TO WS-KCAL WS-COST.
019100
019200     PERFORM 1100-BUILD-DIET-POOL THRU 1100-BUILD-DIET-POOL-FIN
019300        VARYING WS-ML-IDX FROM 1 BY 1 UNTIL WS-ML-IDX > 24.
019400
019500     PERFORM 1200-BUILD-CUISINE-POOL THRU 1200-BUILD-CUISINE-POOL-FIN
019600        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-DP-COUNT.
019700
019800     PERFORM 1300-LOAD-HINT-TABLES THRU 1300-LOAD-HINT-TABLES-FIN.
019900
020000 1000-INITIALIZE-SELECTION-FIN.
020100     EXIT.
020200*----------------------------------------------------------------*
020300 1100-BUILD-DIET-POOL.
020400
020500     MOVE 'N' TO WS-EXCLUDE-SW.
020600
020700     IF LK-MLS-VEGAN = 'Y' AND WS-ML-VEGAN(WS-ML-IDX) = 'N'
020800         MOVE 'Y' TO WS-EXCLUDE-SW
020900     END-IF.
021000     IF LK-MLS-VEGETARIAN = 'Y' AND
021100              WS-ML-VEGETARIAN(WS-ML-IDX) = 'N'
021200         MOVE 'Y' TO WS-EXCLUDE-SW
021300     END-IF.
021400     IF LK-MLS-HALAL = 'Y' AND WS-ML-HALAL(WS-ML-IDX) = 'N'
021500         MOVE 'Y' TO WS-EXCLUDE-SW
021600     END-IF.
021700     IF LK-MLS-LACTOSE-FREE = 'Y' AND
021800              WS-ML-LACTOSE-FREE(WS-ML-IDX) = 'N'
021900         MOVE 'Y' TO WS-EXCLUDE-SW
022000     END-IF.
022100     IF LK-MLS-GLUTEN-FREE = 'Y' AND
022200              WS-ML-GLUTEN-FREE(WS-ML-IDX) = 'N'
022300         MOVE 'Y' TO WS-EXCLUDE-SW
022400     END-IF.
022500
022600     IF NOT WS-MEAL-EXCLUDED
022700         PERFORM 1106-TOKENIZE-INGREDIENTS
022800                 THRU 1106-TOKENIZE-INGREDIENTS-FIN
022900         PERFORM 1110-CHECK-ALLERGY-MATCH
023000                 THRU 1110-CHECK-ALLERGY-MATCH-FIN
023100     END-IF.
023200     IF NOT WS-MEAL-EXCLUDED
023300         PERFORM 1120-CHECK-DISLIKE-MATCH
023400                 THRU 1120-CHECK-DISLIKE-MATCH-FIN
023500     END-IF.
023600
023700     IF NOT WS-MEAL-EXCLUDED
023800         ADD 1 TO WS-DP-COUNT
023900         MOVE WS-ML-IDX TO WS-DP-IDX(WS-DP-COUNT)
024000     END-IF.
024100
024200 1100-BUILD-DIET-POOL-FIN.
024300     EXIT.
024400*----------------------------------------------------------------*
024500 1106-TOKENIZE-INGREDIENTS.
024600
024700     MOVE ZERO  TO WS-CUR-ING-COUNT.
024800     MOVE SPACES TO WS-CUR-ING-TOKENS.
024900
025000     UNSTRING WS-ML-INGREDIENTS(WS-ML-IDX) DELIMITED BY ','
025100         INTO WS-CUR-ING-TOKEN(1) WS-CUR-ING-TOKEN(2)
025200              WS-CUR-ING-TOKEN(3) WS-CUR-ING-TOKEN(4)
025300              WS-CUR-ING-TOKEN(5) WS-CUR-ING-TOKEN(6)
025400              WS-CUR-ING-TOKEN(7) WS-CUR-ING-TOKEN(8)
025500         TALLYING IN WS-CUR-ING-COUNT.
025600
025700     INSPECT WS-CUR-ING-TOKENS
025800         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025900                 TO 'abcdefghijklmnopqrstuvwxyz'.
026000
026100 1106-TOKENIZE-INGREDIENTS-FIN.
026200     EXIT.
026300*----------------------------------------------------------------*
026400 1110-CHECK-ALLERGY-MATCH.
026500
026600     PERFORM 1111-CHECK-ONE-ALLERGEN THRU 1111-CHECK-ONE-ALLERGEN-FIN
026700             VARYING WS-J FROM 1 BY 1
026800             UNTIL WS-J > LK-MLS-ALLERGY-COUNT
026900                OR WS-MEAL-EXCLUDED.
027000
027100 1110-CHECK-ALLERGY-MATCH-FIN.
027200     EXIT.
027300*----------------------------------------------------------------*
027400 1111-CHECK-ONE-ALLERGEN.
027500
027600     PERFORM 1112-COMPARE-ALLERGEN-TOKEN
027700             THRU 1112-COMPARE-ALLERGEN-TOKEN-FIN
027800             VARYING WS-K FROM 1 BY 1
027900             UNTIL WS-K > WS-CUR-ING-COUNT
028000                OR WS-MEAL-EXCLUDED.
028100
028200 1111-CHECK-ONE-ALLERGEN-FIN.
028300     EXIT.
028400*----------------------------------------------------------------*
028500 1112-COMPARE-ALLERGEN-TOKEN.
028600
028700     IF LK-MLS-ALLERGY-TOKEN(WS-J) =
028800                 WS-CUR-ING-TOKEN(WS-K)
028900         MOVE 'Y' TO WS-EXCLUDE-SW
029000     END-IF.
029100
029200 1112-COMPARE-ALLERGEN-TOKEN-FIN.
029300     EXIT.
029400*----------------------------------------------------------------*
029500 1120-CHECK-DISLIKE-MATCH.
029600
029700     PERFORM 1121-CHECK-ONE-DISLIKE THRU 1121-CHECK-ONE-DISLIKE-FIN
029800             VARYING WS-J FROM 1 BY 1
029900             UNTIL WS-J > LK-MLS-DISLIKE-COUNT
030000                OR WS-MEAL-EXCLUDED.
030100
030200 1120-CHECK-DISLIKE-MATCH-FIN.
030300     EXIT.
030400*----------------------------------------------------------------*
030500 1121-CHECK-ONE-DISLIKE.
030600
030700     PERFORM 1122-COMPARE-DISLIKE-TOKEN
030800             THRU 1122-COMPARE-DISLIKE-TOKEN-FIN
030900             VARYING WS-K FROM 1 BY 1
031000             UNTIL WS-K > WS-CUR-ING-COUNT
031100                OR WS-MEAL-EXCLUDED.
031200
031300 1121-CHECK-ONE-DISLIKE-FIN.
031400     EXIT.
031500*----------------------------------------------------------------*
031600 1122-COMPARE-DISLIKE-TOKEN.
031700
031800     IF LK-MLS-DISLIKE-TOKEN(WS-J) =
031900                 WS-CUR-ING-TOKEN(WS-K)
032000         MOVE 'Y' TO WS-EXCLUDE-SW
032100     END-IF.
032200
032300 1122-COMPARE-DISLIKE-TOKEN-FIN.
032400     EXIT.
032500*----------------------------------------------------------------*
032600 1200-BUILD-CUISINE-POOL.
032700
032800     MOVE WS-DP-IDX(WS-I) TO WS-CATIDX.
032900     MOVE 'N' TO WS-MATCH-SW.
033000
033100     IF LK-MLS-CUISINE-COUNT = ZERO
033200         MOVE 'Y' TO WS-MATCH-SW
033300     ELSE
033400         PERFORM 1210-CUISINE-PREF-MATCH
033500                 THRU 1210-CUISINE-PREF-MATCH-FIN
033600         IF NOT WS-WORD-MATCHED
033700             PERFORM 1220-INDIA-FALLBACK-MATCH
033800                     THRU 1220-INDIA-FALLBACK-MATCH-FIN
033900         END-IF
034000     END-IF.
034100
034200     IF WS-WORD-MATCHED
034300         ADD 1 TO WS-CP-COUNT
034400         MOVE WS-CATIDX TO WS-CP-IDX(WS-CP-COUNT)
034500     END-IF.
034600
034700 1200-BUILD-CUISINE-POOL-FIN.
034800     EXIT.
034900*----------------------------------------------------------------*
035000 1210-CUISINE-PREF-MATCH.
035100
035200     MOVE WS-ML-CUISINE(WS-CATIDX) TO WS-CUISINE-LOWER.
035300     INSPECT WS-CUISINE-LOWER
035400         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035500                 TO 'abcdefghijklmnopqrstuvwxyz'.
035600
035700     PERFORM 1211-CHECK-ONE-CUISINE-TOKEN
035800             THRU 1211-CHECK-ONE-CUISINE-TOKEN-FIN
035900             VARYING WS-K FROM 1 BY 1
036000             UNTIL WS-K > LK-MLS-CUISINE-COUNT
036100                OR WS-WORD-MATCHED.
036200
036300 1210-CUISINE-PREF-MATCH-FIN.
036400     EXIT.
036500*----------------------------------------------------------------*
036600 1211-CHECK-ONE-CUISINE-TOKEN.
036700
036800     MOVE LK-MLS-CUISINE-TOKEN(WS-K) TO WS-TOKEN-LOWER.
036900     INSPECT WS-TOKEN-LOWER
037000         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
037100                 TO 'abcdefghijklmnopqrstuvwxyz'.
037200     IF WS-TOKEN-LOWER = WS-CUISINE-LOWER
037300         MOVE 'Y' TO WS-MATCH-SW
037400     END-IF.
037500
037600 1211-CHECK-ONE-CUISINE-TOKEN-FIN.
037700     EXIT.
037800*----------------------------------------------------------------*
037900 1220-INDIA-FALLBACK-MATCH.
038000
038100     MOVE LK-MLS-REGION TO WS-REGION-LOWER.
038200     INSPECT WS-REGION-LOWER
038300         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038400                 TO 'abcdefghijklmnopqrstuvwxyz'.
038500
038600     MOVE 'N' TO WS-INDIA-SW.
038700     IF WS-REGION-LOWER(1:5) = 'india'
038800         MOVE 'Y' TO WS-INDIA-SW
038900     END-IF.
039000
039100     IF WS-REGION-IS-INDIA
039200         MOVE WS-ML-CUISINE(WS-CATIDX) TO WS-CUISINE-LOWER
039300         INSPECT WS-CUISINE-LOWER
039400             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
039500                     TO 'abcdefghijklmnopqrstuvwxyz'
039600         PERFORM 1221-CHECK-INDIAN-SUBSTR
039700                 THRU 1221-CHECK-INDIAN-SUBSTR-FIN
039800             VARYING WS-POS FROM 1 BY 1
039900             UNTIL WS-POS > 11 OR WS-MATCH-SW = 'Y'
040000     END-IF.
040100
040200 1220-INDIA-FALLBACK-MATCH-FIN.
040300     EXIT.
040400*----------------------------------------------------------------*
040500 1221-CHECK-INDIAN-SUBSTR.
040600
040700     IF WS-CUISINE-LOWER(WS-POS:6) = 'indian'
040800         MOVE 'Y' TO WS-MATCH-SW
040900     END-IF.
041000
041100 1221-CHECK-INDIAN-SUBSTR-FIN.
041200     EXIT.
041300*----------------------------------------------------------------*
041400 1300-LOAD-HINT-TABLES.
041500
041600     MOVE 'oats      ' TO WS-BKH-TEXT(1).  MOVE 4 TO WS-BKH-LEN(1).
041700     MOVE 'poha      ' TO WS-BKH-TEXT(2).  MOVE 4 TO WS-BKH-LEN(2).
041800     MOVE 'upma      ' TO WS-BKH-TEXT(3).  MOVE 4 TO WS-BKH-LEN(3).
041900     MOVE 'dosa      ' TO WS-BKH-TEXT(4).  MOVE 4 TO WS-BKH-LEN(4).
042000     MOVE 'idli      ' TO WS-BKH-TEXT(5).  MOVE 4 TO WS-BKH-LEN(5).
042100     MOVE 'paratha   ' TO WS-BKH-TEXT(6).  MOVE 7 TO WS-BKH-LEN(6).
042200     MOVE 'omelette  ' TO WS-BKH-TEXT(7).  MOVE 8 TO WS-BKH-LEN(7).
042300     MOVE 'smoothie  ' TO WS-BKH-TEXT(8).  MOVE 8 TO WS-BKH-LEN(8).
042400
042500     MOVE 'chana     ' TO WS-SNH-TEXT(1).  MOVE 5 TO WS-SNH-LEN(1).
042600     MOVE 'sprouts   ' TO WS-SNH-TEXT(2).  MOVE 7 TO WS-SNH-LEN(2).
042700     MOVE 'nuts      ' TO WS-SNH-TEXT(3).  MOVE 4 TO WS-SNH-LEN(3).
042800     MOVE 'curd      ' TO WS-SNH-TEXT(4).  MOVE 4 TO WS-SNH-LEN(4).
042900     MOVE 'yogurt    ' TO WS-SNH-TEXT(5).  MOVE 6 TO WS-SNH-LEN(5).
043000     MOVE 'fruit     ' TO WS-SNH-TEXT(6).  MOVE 5 TO WS-SNH-LEN(6).
043100     MOVE 'salad     ' TO WS-SNH-TEXT(7).  MOVE 5 TO WS-SNH-LEN(7).
043200
043300 1300-LOAD-HINT-TABLES-FIN.
043400     EXIT.
043500*----------------------------------------------------------------*
043600 2000-PICK-REQUIRED-MEALS.
043700
043800     PERFORM 2100-PICK-BEST-PROTEIN-RATIO
043900             THRU 2100-PICK-BEST-PROTEIN-RATIO-FIN.
044000     PERFORM 2200-PICK-BEST-CARB-RATIO
044100             THRU 2200-PICK-BEST-CARB-RATIO-FIN.
044200     PERFORM 2300-PICK-BREAKFAST-HINT
044300             THRU 2300-PICK-BREAKFAST-HINT-FIN.
044400     PERFORM 2400-PICK-SNACK-HINT
044500             THRU 2400-PICK-SNACK-HINT-FIN.
044600
044700 2000-PICK-REQUIRED-MEALS-FIN.
044800     EXIT.
044900*----------------------------------------------------------------*
045000*    HIGHEST PROTEIN-PER-CALORIE, AVOIDING REAL DIVISION BY      *
045100*    CROSS-MULTIPLYING THE TWO RATIOS BEING COMPARED.            *
045200*----------------------------------------------------------------*
045300 2100-PICK-BEST-PROTEIN-RATIO.
045400
045500     MOVE ZERO TO WS-BEST-IDX.
045600
045700     PERFORM 2110-CHECK-ONE-PROTEIN-CANDIDATE
045800             THRU 2110-CHECK-ONE-PROTEIN-CANDIDATE-FIN
045900             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CP-COUNT.
046000
046100     IF WS-BEST-IDX NOT = ZERO
046200         PERFORM 2900-APPEND-MEAL THRU 2900-APPEND-MEAL-FIN
046300     END-IF.
046400
046500 2100-PICK-BEST-PROTEIN-RATIO-FIN.
046600     EXIT.
046700*----------------------------------------------------------------*
046800 2110-CHECK-ONE-PROTEIN-CANDIDATE.
046900
047000     MOVE WS-CP-IDX(WS-I) TO WS-CATIDX.
047100     IF WS-SEL-FLAG(WS-CATIDX) NOT = 'Y'
047200         IF WS-BEST-IDX = ZERO
047300             MOVE WS-CATIDX TO WS-BEST-IDX
047400         ELSE
047500             COMPUTE WS-CUR-RATIO-L =
047600                 WS-ML-PROTEIN(WS-CATIDX) *
047700                 WS-ML-CALORIES(WS-BEST-IDX)
047800             COMPUTE WS-BEST-RATIO-L =
047900                 WS-ML-PROTEIN(WS-BEST-IDX) *
048000                 WS-ML-CALORIES(WS-CATIDX)
048100             IF WS-CUR-RATIO-L > WS-BEST-RATIO-L
048200                 MOVE WS-CATIDX TO WS-BEST-IDX
048300             END-IF
048400         END-IF
048500     END-IF.
048600
048700 2110-CHECK-ONE-PROTEIN-CANDIDATE-FIN.
048800     EXIT.
048900*----------------------------------------------------------------*
049000 2200-PICK-BEST-CARB-RATIO.
049100
049200     MOVE ZERO TO WS-BEST-IDX.
049300
049400     PERFORM 2210-CHECK-ONE-CARB-CANDIDATE
049500             THRU 2210-CHECK-ONE-CARB-CANDIDATE-FIN
049600             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CP-COUNT.
049700
049800 2200-PICK-BEST-CARB-RATIO-FIN.
049900     EXIT.
050000*----------------------------------------------------------------*
050100 2210-CHECK-ONE-CARB-CANDIDATE.
050200
050300     MOVE WS-CP-IDX(WS-I) TO WS-CATIDX.
050400     IF WS-SEL-FLAG(WS-CATIDX) NOT = 'Y'
050500         IF WS-BEST-IDX = ZERO
050600             MOVE WS-CATIDX TO WS-BEST-IDX
050700         ELSE
050800             COMPUTE WS-CUR-RATIO-R =
050900                 WS-ML-CARBS(WS-CATIDX) *
051000                 WS-ML-CALORIES(WS-BEST-IDX)
051100             COMPUTE WS-BEST-RATIO-R =
051200                 WS-ML-CARBS(WS-BEST-IDX) *
051300                 WS-ML-CALORIES(WS-CATIDX)
051400             IF WS-CUR-RATIO-R > WS-BEST-RATIO-R
051500                 MOVE WS-CATIDX TO WS-BEST-IDX
051600             END-IF
051700         END-IF
051800     END-IF.
051900
052000 2210-CHECK-ONE-CARB-CANDIDATE-FIN.
052100     EXIT.
052200*----------------------------------------------------------------*
052300
052400 2300-PICK-BREAKFAST-HINT.
052500
052600     MOVE ZERO TO WS-BEST-IDX.
052700
052800     PERFORM 2310-CHECK-ONE-BREAKFAST-CANDIDATE
052900             THRU 2310-CHECK-ONE-BREAKFAST-CANDIDATE-FIN
053000             VARYING WS-I FROM 1 BY 1
053100             UNTIL WS-I > WS-CP-COUNT OR WS-BEST-IDX NOT = ZERO.
053200
053300     IF WS-BEST-IDX NOT = ZERO
053400         PERFORM 2900-APPEND-MEAL THRU 2900-APPEND-MEAL-FIN
053500     END-IF.
053600
053700 2300-PICK-BREAKFAST-HINT-FIN.
053800     EXIT.
053900*----------------------------------------------------------------*
054000 2310-CHECK-ONE-BREAKFAST-CANDIDATE.
054100
054200     MOVE WS-CP-IDX(WS-I) TO WS-CATIDX.
054300     IF WS-SEL-FLAG(WS-CATIDX) NOT = 'Y'
054400         MOVE WS-ML-NAME(WS-CATIDX)(1:28) TO WS-SCAN-BUFFER
054500         PERFORM 2320-CHECK-ONE-BREAKFAST-WORD
054600                 THRU 2320-CHECK-ONE-BREAKFAST-WORD-FIN
054700                 VARYING WS-J FROM 1 BY 1
054800                 UNTIL WS-J > WS-BKH-COUNT
054900                    OR WS-BEST-IDX NOT = ZERO
055000     END-IF.
055100
055200 2310-CHECK-ONE-BREAKFAST-CANDIDATE-FIN.
055300     EXIT.
055400*----------------------------------------------------------------*
055500 2320-CHECK-ONE-BREAKFAST-WORD.
055600
055700     PERFORM 2950-SCAN-FOR-WORD THRU 2950-SCAN-FOR-WORD-FIN.
055800     IF WS-WORD-MATCHED
055900         MOVE WS-CATIDX TO WS-BEST-IDX
056000     END-IF.
056100
056200 2320-CHECK-ONE-BREAKFAST-WORD-FIN.
056300     EXIT.
056400*----------------------------------------------------------------*
056500 2400-PICK-SNACK-HINT.
056600
056700     MOVE ZERO TO WS-BEST-IDX.
056800
056900     PERFORM 2410-CHECK-ONE-SNACK-CANDIDATE
057000             THRU 2410-CHECK-ONE-SNACK-CANDIDATE-FIN
057100             VARYING WS-I FROM 1 BY 1
057200             UNTIL WS-I > WS-CP-COUNT OR WS-BEST-IDX NOT = ZERO.
057300
057400     IF WS-BEST-IDX NOT = ZERO
057500         PERFORM 2900-APPEND-MEAL THRU 2900-APPEND-MEAL-FIN
057600     END-IF.
057700
057800 2400-PICK-SNACK-HINT-FIN.
057900     EXIT.
058000*----------------------------------------------------------------*
058100 2410-CHECK-ONE-SNACK-CANDIDATE.
058200
058300     MOVE WS-CP-IDX(WS-I) TO WS-CATIDX.
058400     IF WS-SEL-FLAG(WS-CATIDX) NOT = 'Y'
058500         MOVE WS-ML-NAME(WS-CATIDX)(1:28) TO WS-SCAN-BUFFER
058600         PERFORM 2420-CHECK-ONE-SNACK-WORD
058700                 THRU 2420-CHECK-ONE-SNACK-WORD-FIN
058800                 VARYING WS-J FROM 1 BY 1
058900                 UNTIL WS-J > WS-SNH-COUNT
059000                    OR WS-BEST-IDX NOT = ZERO
059100     END-IF.
059200
059300 2410-CHECK-ONE-SNACK-CANDIDATE-FIN.
059400     EXIT.
059500*----------------------------------------------------------------*
059600 2420-CHECK-ONE-SNACK-WORD.
059700
059800     MOVE WS-SNH-TEXT(WS-J) TO WS-BKH-TEXT(1).
059900     MOVE WS-SNH-LEN(WS-J)  TO WS-BKH-LEN(1).
060000     PERFORM 2950-SCAN-FOR-WORD THRU 2950-SCAN-FOR-WORD-FIN.
060100     IF WS-WORD-MATCHED
060200         MOVE WS-CATIDX TO WS-BEST-IDX
060300     END-IF.
060400
060500 2420-CHECK-ONE-SNACK-WORD-FIN.
060600     EXIT.
060700*----------------------------------------------------------------*
060800*    SUBSTRING SCAN OF WS-SCAN-BUFFER FOR HINT WORD WS-BKH-TEXT  *
060900*    (1) / WS-BKH-LEN(1).  2400 BORROWS THIS PARAGRAPH BY        *
061000*    COPYING ITS SNACK WORD INTO THE BREAKFAST SLOT(1) FIRST.    *
061100*----------------------------------------------------------------*
061200 2950-SCAN-FOR-WORD.
061300
061400     MOVE 'N' TO WS-MATCH-SW.
061500     MOVE WS-BKH-LEN(WS-J) TO WS-WLEN.
061600     COMPUTE WS-SCANLEN = 29 - WS-WLEN.
061700
061800     IF WS-SCANLEN > ZERO
061900         PERFORM 2960-CHECK-ONE-POSITION
062000                 THRU 2960-CHECK-ONE-POSITION-FIN
062100                 VARYING WS-POS FROM 1 BY 1
062200                 UNTIL WS-POS > WS-SCANLEN OR WS-MATCH-SW = 'Y'
062300     END-IF.
062400
062500 2950-SCAN-FOR-WORD-FIN.
062600     EXIT.
062700*----------------------------------------------------------------*
062800 2960-CHECK-ONE-POSITION.
062900
063000     MOVE WS-SCAN-BUFFER(WS-POS:WS-WLEN) TO WS-TOKEN-LOWER.
063100     INSPECT WS-TOKEN-LOWER
063200         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
063300                 TO 'abcdefghijklmnopqrstuvwxyz'.
063400     IF WS-TOKEN-LOWER(1:WS-WLEN) = WS-BKH-TEXT(WS-J)(1:WS-WLEN)
063500         MOVE 'Y' TO WS-MATCH-SW
063600     END-IF.
063700
063800 2960-CHECK-ONE-POSITION-FIN.
063900     EXIT.
064000*----------------------------------------------------------------*
064100 2900-APPEND-MEAL.
064200
064300     ADD 1 TO WS-MLO-COUNT.
064400     MOVE WS-ML-NAME(WS-BEST-IDX)        TO
064500              WS-MLO-NAME(WS-MLO-COUNT).
064600     MOVE WS-ML-CUISINE(WS-BEST-IDX)      TO
064700              WS-MLO-CUISINE(WS-MLO-COUNT).
064800     MOVE WS-ML-CALORIES(WS-BEST-IDX)     TO
064900              WS-MLO-CALORIES(WS-MLO-COUNT).
065000     MOVE WS-ML-PROTEIN(WS-BEST-IDX)      TO
065100              WS-MLO-PROTEIN(WS-MLO-COUNT).
065200     MOVE WS-ML-CARBS(WS-BEST-IDX)        TO
065300              WS-MLO-CARBS(WS-MLO-COUNT).
065400     MOVE WS-ML-FAT(WS-BEST-IDX)          TO
065500              WS-MLO-FAT(WS-MLO-COUNT).
065600     MOVE WS-ML-COST(WS-BEST-IDX)         TO
065700              WS-MLO-COST(WS-MLO-COUNT).
065800     MOVE WS-ML-INGREDIENTS(WS-BEST-IDX)  TO
065900              WS-MLO-INGREDIENTS(WS-MLO-COUNT).
066000
066100     MOVE 'Y' TO WS-SEL-FLAG(WS-BEST-IDX).
066200     ADD WS-ML-CALORIES(WS-BEST-IDX) TO WS-KCAL.
066300     ADD WS-ML-COST(WS-BEST-IDX)     TO WS-COST.
066400
066500 2900-APPEND-MEAL-FIN.
066600     EXIT.
066700*----------------------------------------------------------------*
066800 3000-FILL-AND-TRIM.
066900
067000     PERFORM 3000-BUILD-SORTED-POOL THRU 3000-BUILD-SORTED-POOL-FIN.
067100     PERFORM 3100-FILL-TO-CALORIE-TARGET
067200             THRU 3100-FILL-TO-CALORIE-TARGET-FIN.
067300     PERFORM 3200-TRIM-OVER-BUDGET
067400             THRU 3200-TRIM-OVER-BUDGET-FIN.
067500
067600 3000-FILL-AND-TRIM-FIN.
067700     EXIT.
067800*----------------------------------------------------------------*
067900*    SIMPLE ASCENDING INSERTION SORT OF THE CUISINE POOL BY COST,*
068000*    USED ONLY BY THE FILL LOOP BELOW.                           *
068100*----------------------------------------------------------------*
068200 3000-BUILD-SORTED-POOL.
068300
068400     MOVE WS-CP-COUNT TO WS-SP-COUNT.
068500     PERFORM 3000C-COPY-POOL-ENTRY THRU 3000C-COPY-POOL-ENTRY-FIN
068600             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-SP-COUNT.
068700
068800     PERFORM 3000D-INSERT-ONE-ENTRY THRU 3000D-INSERT-ONE-ENTRY-FIN
068900             VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-SP-COUNT.
069000
069100 3000-BUILD-SORTED-POOL-FIN.
069200     EXIT.
069300*----------------------------------------------------------------*
069400 3000C-COPY-POOL-ENTRY.
069500
069600     MOVE WS-CP-IDX(WS-I) TO WS-SP-IDX(WS-I).
069700
069800 3000C-COPY-POOL-ENTRY-FIN.
069900     EXIT.
070000*----------------------------------------------------------------*
070100 3000D-INSERT-ONE-ENTRY.
070200
070300     MOVE WS-SP-IDX(WS-I) TO WS-CATIDX.
070400     MOVE WS-I TO WS-J.
070500     PERFORM 3000A-SHIFT-DOWN THRU 3000A-SHIFT-DOWN-FIN
070600             UNTIL WS-J < 2
070700         OR WS-ML-COST(WS-SP-IDX(WS-J - 1)) NOT >
070800            WS-ML-COST(WS-CATIDX).
070900     MOVE WS-CATIDX TO WS-SP-IDX(WS-J).
071000
071100 3000D-INSERT-ONE-ENTRY-FIN.
071200     EXIT.
071300*----------------------------------------------------------------*
071400 3000A-SHIFT-DOWN.
071500
071600     MOVE WS-SP-IDX(WS-J - 1) TO WS-SP-IDX(WS-J).
071700     SUBTRACT 1 FROM WS-J.
071800
071900 3000A-SHIFT-DOWN-FIN.
072000     EXIT.
072100*----------------------------------------------------------------*
072200 3100-FILL-TO-CALORIE-TARGET.
072300
072400     MOVE ZERO TO WS-FILL-ITER.
072500
072600     PERFORM 3110-FILL-ONE-PASS THRU 3110-FILL-ONE-PASS-FIN
072700             UNTIL WS-FILL-ITER >= 20
072800        OR NOT (WS-KCAL < LK-MLS-TARGET-CAL - 150
072900                 AND WS-COST NOT > LK-MLS-BUDGET).
073000
073100 3100-FILL-TO-CALORIE-TARGET-FIN.
073200     EXIT.
073300*----------------------------------------------------------------*
073400 3110-FILL-ONE-PASS.
073500
073600     ADD 1 TO WS-FILL-ITER.
073700     COMPUTE WS-REMAIN-BUDGET = LK-MLS-BUDGET - WS-COST.
073800     COMPUTE WS-GAP = LK-MLS-TARGET-CAL - WS-KCAL.
073900     MOVE ZERO TO WS-FILL-FOUND-IDX.
074000
074100     PERFORM 3111-CHECK-ONE-FILL-CANDIDATE
074200             THRU 3111-CHECK-ONE-FILL-CANDIDATE-FIN
074300             VARYING WS-I FROM 1 BY 1
074400             UNTIL WS-I > WS-SP-COUNT OR WS-FILL-FOUND-IDX NOT = ZERO.
074500
074600     IF WS-FILL-FOUND-IDX NOT = ZERO
074700         MOVE WS-FILL-FOUND-IDX TO WS-BEST-IDX
074800         ADD 1 TO WS-MLO-COUNT
074900         MOVE WS-ML-NAME(WS-BEST-IDX)       TO
075000                  WS-MLO-NAME(WS-MLO-COUNT)
075100         MOVE WS-ML-CUISINE(WS-BEST-IDX)     TO
075200                  WS-MLO-CUISINE(WS-MLO-COUNT)
075300         MOVE WS-ML-CALORIES(WS-BEST-IDX)    TO
075400                  WS-MLO-CALORIES(WS-MLO-COUNT)
075500         MOVE WS-ML-PROTEIN(WS-BEST-IDX)     TO
075600                  WS-MLO-PROTEIN(WS-MLO-COUNT)
075700         MOVE WS-ML-CARBS(WS-BEST-IDX)       TO
075800                  WS-MLO-CARBS(WS-MLO-COUNT)
075900         MOVE WS-ML-FAT(WS-BEST-IDX)         TO
076000                  WS-MLO-FAT(WS-MLO-COUNT)
076100         MOVE WS-ML-COST(WS-BEST-IDX)        TO
076200                  WS-MLO-COST(WS-MLO-COUNT)
076300         MOVE WS-ML-INGREDIENTS(WS-BEST-IDX) TO
076400                  WS-MLO-INGREDIENTS(WS-MLO-COUNT)
076500         ADD WS-ML-CALORIES(WS-BEST-IDX) TO WS-KCAL
076600         ADD WS-ML-COST(WS-BEST-IDX)     TO WS-COST
076700     ELSE
076800         MOVE 20 TO WS-FILL-ITER
076900     END-IF.
077000
077100 3110-FILL-ONE-PASS-FIN.
077200     EXIT.
077300*----------------------------------------------------------------*
077400 3111-CHECK-ONE-FILL-CANDIDATE.
077500
077600     MOVE WS-SP-IDX(WS-I) TO WS-CATIDX.
077700     IF WS-ML-COST(WS-CATIDX) NOT > WS-REMAIN-BUDGET
077800        AND WS-ML-CALORIES(WS-CATIDX) NOT > WS-GAP + 250
077900         MOVE WS-CATIDX TO WS-FILL-FOUND-IDX
078000     END-IF.
078100
078200 3111-CHECK-ONE-FILL-CANDIDATE-FIN.
078300     EXIT.
078400*----------------------------------------------------------------*
078500*    TRIM LOOP -- REPEATEDLY DROP THE SINGLE HIGHEST-PENALTY     *
078600*    MEAL WHILE OVER BUDGET OR OVER THE CALORIE CAP.             *
078700*----------------------------------------------------------------*
078800 3200-TRIM-OVER-BUDGET.
078900
079000     PERFORM 3210-TRIM-ONE-PASS THRU 3210-TRIM-ONE-PASS-FIN
079100             UNTIL WS-MLO-COUNT NOT > 3
079200        OR NOT (WS-COST > LK-MLS-BUDGET
079300                 OR WS-KCAL > LK-MLS-TARGET-CAL + 200).
079400
079500 3200-TRIM-OVER-BUDGET-FIN.
079600     EXIT.
079700*----------------------------------------------------------------*
079800 3210-TRIM-ONE-PASS.
079900
080000     MOVE ZERO TO WS-PENALTY-MAX-SLOT.
080100     MOVE ZERO TO WS-PENALTY-MAX-SCORE.
080200
080300     PERFORM 3212-CHECK-ONE-PENALTY-SLOT
080400             THRU 3212-CHECK-ONE-PENALTY-SLOT-FIN
080500             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-MLO-COUNT.
080600
080700     SUBTRACT WS-MLO-CALORIES(WS-PENALTY-MAX-SLOT) FROM WS-KCAL.
080800     SUBTRACT WS-MLO-COST(WS-PENALTY-MAX-SLOT)     FROM WS-COST.
080900
081000     PERFORM 3213-SHIFT-ONE-MEAL-SLOT
081100             THRU 3213-SHIFT-ONE-MEAL-SLOT-FIN
081200             VARYING WS-I FROM WS-PENALTY-MAX-SLOT BY 1
081300             UNTIL WS-I >= WS-MLO-COUNT.
081400     SUBTRACT 1 FROM WS-MLO-COUNT.
081500
081600 3210-TRIM-ONE-PASS-FIN.
081700     EXIT.
081800*----------------------------------------------------------------*
081900*    PENALTY = (CAL * .002) - (PROTEIN * .05) + (COST * .02)     *
082000*----------------------------------------------------------------*
082100 3211-SCORE-REMOVAL-PENALTY.
082200
082300     COMPUTE WS-PENALTY-CUR-SCORE ROUNDED =
082400         (WS-MLO-CALORIES(WS-I) * .002)
082500       - (WS-MLO-PROTEIN(WS-I)  * .05)
082600       + (WS-MLO-COST(WS-I)     * .02).
082700
082800 3211-SCORE-REMOVAL-PENALTY-FIN.
082900     EXIT.
083000*----------------------------------------------------------------*
083100 3212-CHECK-ONE-PENALTY-SLOT.
083200
083300     PERFORM 3211-SCORE-REMOVAL-PENALTY
083400             THRU 3211-SCORE-REMOVAL-PENALTY-FIN.
083500     IF WS-PENALTY-MAX-SLOT = ZERO
083600        OR WS-PENALTY-CUR-SCORE > WS-PENALTY-MAX-SCORE
083700         MOVE WS-I TO WS-PENALTY-MAX-SLOT
083800         MOVE WS-PENALTY-CUR-SCORE TO WS-PENALTY-MAX-SCORE
083900     END-IF.
084000
084100 3212-CHECK-ONE-PENALTY-SLOT-FIN.
084200     EXIT.
084300*----------------------------------------------------------------*
084400 3213-SHIFT-ONE-MEAL-SLOT.
084500
084600     MOVE WS-MLO-ENTRY(WS-I + 1) TO WS-MLO-ENTRY(WS-I).
084700
084800 3213-SHIFT-ONE-MEAL-SLOT-FIN.
084900     EXIT.
085000*----------------------------------------------------------------*
085100 3300-ROUND-DAY-COST.
085200
085300     MOVE WS-COST TO WS-COST-ACCUM.
085400     COMPUTE WS-MLO-DAY-COST ROUNDED = WS-COST-ACCUM.
085500
085600 3300-ROUND-DAY-COST-FIN.
085700     EXIT.
085800*----------------------------------------------------------------*
085900 3400-SUM-DAY-MACROS.
086000
086100     MOVE WS-KCAL TO WS-MLO-TOTAL-CAL.
086200     MOVE ZERO TO WS-MLO-TOTAL-PROTEIN WS-MLO-TOTAL-CARBS
086300                  WS-MLO-TOTAL-FAT.
086400
086500     PERFORM 3410-ADD-ONE-MEAL-MACROS
086600             THRU 3410-ADD-ONE-MEAL-MACROS-FIN
086700             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-MLO-COUNT.
086800
086900 3400-SUM-DAY-MACROS-FIN.
087000     EXIT.
087100*----------------------------------------------------------------*
087200 3410-ADD-ONE-MEAL-MACROS.
087300
087400     ADD WS-MLO-PROTEIN(WS-I) TO WS-MLO-TOTAL-PROTEIN.
087500     ADD WS-MLO-CARBS(WS-I)   TO WS-MLO-TOTAL-CARBS.
087600     ADD WS-MLO-FAT(WS-I)     TO WS-MLO-TOTAL-FAT.
087700
087800 3410-ADD-ONE-MEAL-MACROS-FIN.
087900     EXIT.
088000*----------------------------------------------------------------*
088100       END PROGRAM MEALSEL.
