000100*----------------------------------------------------------------*
000200*    MLCAT  --  MEAL-CATALOG-RECORD LAYOUT AND WORK TABLE        *
000300*    STATIC REFERENCE DATA, 24 ROWS, LOADED ONCE AT START OF RUN *
000400*    AND HELD RESIDENT FOR THE LIFE OF THE JOB.                  *
000500*----------------------------------------------------------------*
000600 01  WS-ML-FILE-REC.
000700     05  WS-ML-FR-NAME                 PIC X(28).
000800     05  WS-ML-FR-CUISINE               PIC X(16).
000900     05  WS-ML-FR-VEGETARIAN            PIC X(01).
001000     05  WS-ML-FR-VEGAN                 PIC X(01).
001100     05  WS-ML-FR-CALORIES              PIC 9(04).
001200     05  WS-ML-FR-PROTEIN               PIC 9(03).
001300     05  WS-ML-FR-CARBS                 PIC 9(03).
001400     05  WS-ML-FR-FAT                   PIC 9(03).
001500     05  WS-ML-FR-COST                  PIC 9(04)V9(02).
001600     05  WS-ML-FR-HALAL                 PIC X(01).
001700     05  WS-ML-FR-LACTOSE-FREE          PIC X(01).
001800     05  WS-ML-FR-GLUTEN-FREE           PIC X(01).
001900     05  WS-ML-FR-INGREDIENTS           PIC X(80).
002000     05  FILLER                         PIC X(05) VALUE SPACES.
002100
002200 01  WS-ML-TABLE-AREA.
002300     05  WS-ML-ENTRY OCCURS 24 TIMES INDEXED BY WS-ML-IDX.
002400         10  WS-ML-NAME                 PIC X(28).
002500         10  WS-ML-CUISINE              PIC X(16).
002600         10  WS-ML-VEGETARIAN           PIC X(01).
002700         10  WS-ML-VEGAN                PIC X(01).
002800         10  WS-ML-CALORIES             PIC 9(04).
002900         10  WS-ML-PROTEIN              PIC 9(03).
003000         10  WS-ML-CARBS                PIC 9(03).
003100         10  WS-ML-FAT                  PIC 9(03).
003200         10  WS-ML-COST                 PIC 9(04)V9(02).
003300         10  WS-ML-HALAL                PIC X(01).
003400         10  WS-ML-LACTOSE-FREE         PIC X(01).
003500         10  WS-ML-GLUTEN-FREE          PIC X(01).
003600         10  WS-ML-INGREDIENTS          PIC X(80).
003700
003800 01  WS-ML-TABLE-FLAT REDEFINES WS-ML-TABLE-AREA.
003900     05  WS-ML-RAW-BYTES                PIC X(148) OCCURS 24 TIMES.
